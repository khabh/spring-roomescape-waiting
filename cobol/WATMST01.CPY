000100******************************************************************
000110*                                                                *
000120*    B O O K .......: WATMST01                                  *
000130*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000140*    TITLE..........: RESERVATION-WAITING MASTER RECORD LAYOUT  *
000150*    AUTHOR.........: RENATA C. ALBUQUERQUE                     *
000160*    DATE-WRITTEN...: 14/06/1991                                *
000170*                                                                *
000180******************************************************************
000190*    CHANGE LOG                                                 *
000200*----------------------------------------------------------------*
000210* 14/06/91 RCA 000  ORIGINAL BOOK - WAITING MASTER RECORD.      *
000220* 02/11/93 RCA 120  WAIT-SLOT-KEY GROUPED SO RWTG0001/0002/0003 *
000230*                   CAN ALL START/READ ON THE SAME ALTERNATE    *
000240*                   KEY WITHOUT REPEATING THE GROUP LAYOUT.     *
000250* 19/08/98 JPS Y2K  WAIT-DATE-BRK-CCYY IS ALREADY FOUR DIGITS - *
000260*                   NO CENTURY WINDOW LOGIC WAS NEEDED HERE.    *
000270*----------------------------------------------------------------*
000280*    LRECL..........: 00300                                     *
000290*    KEY(01).........: WAIT-ID (UNIQUE)                         *
000300*    KEY(02).........: WAIT-SLOT-KEY (NOT UNIQUE - MANY MEMBERS *
000310*                       MAY WAIT ON THE SAME SLOT; READ IN THIS *
000320*                       KEY ORDER, RECORDS ARRIVE GROUPED BY    *
000330*                       SLOT AND, WITHIN A SLOT, IN WAIT-SEQ    *
000340*                       ORDER SINCE WAIT-SEQ IS PART OF THE KEY)*
000350*    KEY(03).........: WAIT-MEMBER-ID (NOT UNIQUE)              *
000360******************************************************************
000370    03  WAIT-ID                         PIC 9(09).
000380    03  WAIT-SLOT-KEY.
000390        05  WAIT-DATE                   PIC 9(08).
000400        05  WAIT-DATE-BRK REDEFINES WAIT-DATE.
000410            07  WAIT-DATE-CCYY          PIC 9(04).
000420            07  WAIT-DATE-MM            PIC 9(02).
000430            07  WAIT-DATE-DD            PIC 9(02).
000440        05  WAIT-TIME-ID                PIC 9(09).
000450        05  WAIT-THEME-ID               PIC 9(09).
000460        05  WAIT-SEQ                    PIC 9(09).
000470    03  WAIT-MEMBER-ID                  PIC 9(09).
000480    03  FILLER                          PIC X(247).
