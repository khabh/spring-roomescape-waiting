000100*================================================================*
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *
000120*================================================================*
000130 IDENTIFICATION  DIVISION.
000140 PROGRAM-ID.     RWTG0001.
000150 AUTHOR.         RENATA C. ALBUQUERQUE.
000160 INSTALLATION.   RESWAIT SYSTEMS GROUP.
000170 DATE-WRITTEN.   21/07/1991.
000180 DATE-COMPILED   WHEN-COMPILED.
000190 SECURITY.       NONE.
000200 REMARKS.
000210*----------------------------------------------------------------*
000220*                RESWAIT SYSTEMS GROUP - BATCH SECTION           *
000230*----------------------------------------------------------------*
000240*    PROGRAM-ID..: RWTG0001.                                     *
000250*    ANALYST.....: RENATA C. ALBUQUERQUE                         *
000260*    PROGRAMMER..: RENATA C. ALBUQUERQUE                         *
000270*    DATE........: 21/07/1991                                    *
000280*----------------------------------------------------------------*
000290*    PROJECT.....: RESERVATION WAITING-LIST PROJECT - RESWAIT    *
000300*----------------------------------------------------------------*
000310*    GOAL........: VALIDATE QUEUED RESERVATION-WAITING REQUESTS  *
000320*                  AGAINST THE RESERVATION MASTER AND POST THE   *
000330*                  GOOD ONES TO THE WAITING MASTER, ONE WAITING  *
000340*                  ROW PER SLOT PER MEMBER. REJECTS GO TO        *
000350*                  WAITREJ WITH A TWO-CHARACTER REASON CODE.     *
000360*----------------------------------------------------------------*
000370*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000380*                   WAITREQ         00040       (NONE - LOCAL)   *
000390*                   MEMBFILE        00300       MEMMST01         *
000400*                   RESVFILE        00300       RESMST01         *
000410*                   RTIMFILE        00060       RTMMST01         *
000420*                   THEMFILE        00060       THMMST01         *
000430*                   WAITFILE        00300       WATMST01         *
000440*                   WAITCTL         00040       WATCTL01         *
000450*                   WAITOK          00059       (NONE - LOCAL)   *
000460*                   WAITREJ         00127       (NONE - LOCAL)   *
000470*----------------------------------------------------------------*
000480*    TABLE DB2...:  NONE.                                        *
000490*                                                                *
000500*----------------------------------------------------------------*
000510*    NOTE........: MEMBER AND RESERVATION FIELD-PRESENCE EDITS   *
000520*                  (Mx/Rx BELOW) ARE APPLIED AS DATA-INTEGRITY   *
000530*                  CHECKS AGAINST THE MASTER ROWS AS SOON AS     *
000540*                  THEY ARE READ - BEFORE THE FOUR WAITING-RULE  *
000550*                  CHECKS (Wx) RUN. A BLANK REQUIRED FIELD ON A  *
000560*                  MASTER ROW IS TREATED AS MORE SEVERE THAN A   *
000570*                  WAITING-RULE VIOLATION IN THIS SHOP.          *
000580*----------------------------------------------------------------*
000590*================================================================*
000600*    CHANGE LOG                                                  *
000610*----------------------------------------------------------------*
000620* 21/07/91 RCA 000  ORIGINAL PROGRAM.                            *
000630* 08/03/93 RCA 122  ADDED THE R1-R4 EDIT ON THE RESERVATION ROW  *
000640*                   RETURNED BY THE W1 LOOKUP (2250-EDIT-RESV).  *
000650* 30/11/94 RCA 130  D2400 GROUP SCAN NOW ALSO CARRIES FORWARD    *
000660*                   THE HIGHEST WAIT-SEQ SEEN SO 2600 DOES NOT   *
000670*                   HAVE TO RE-READ THE GROUP A SECOND TIME.     *
000680* 19/08/98 JPS Y2K  9000-GET-DATE-TIME PATCHED - CENTURY ADDED   *
000690*                   TO THE TWO-DIGIT ACCEPT-FROM-DATE YEAR SO    *
000700*                   WRK-CURRENT-DATE-NUM COMPARES CORRECTLY      *
000710*                   AGAINST WAIT-DATE/RES-DATE PAST YEAR 1999.   *
000720* 14/02/01 LFT 205  WAITCTL SURROGATE-KEY RECORD NOW WRITTEN ON  *
000730*                   FIRST RUN INSTEAD OF REQUIRING A MANUAL      *
000740*                   PRIME STEP (WRK-WAITCTL-EXISTS-SW ADDED).    *
000750* 09/09/05 LFT 260  7100/7200 INTEGRITY ABENDS NOW STRING THE    *
000760*                   OFFENDING ID INTO WRK-ERROR-CODE FOR THE     *
000770*                   OPERATOR INSTEAD OF A FIXED LITERAL.         *
000780*----------------------------------------------------------------*
000790*================================================================*
000800*           E N V I R O N M E N T      D I V I S I O N           *
000810*================================================================*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850      C01 IS TOP-OF-FORM.
000860
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890
000900     SELECT WAITREQ       ASSIGN TO UTS-S-WAITREQ
000910      ORGANIZATION IS     SEQUENTIAL
000920      ACCESS MODE  IS     SEQUENTIAL
000930      FILE STATUS  IS     WRK-FS-WAITREQ.
000940
000950     SELECT MEMBFILE      ASSIGN TO UTS-S-MEMBFILE
000960      ORGANIZATION IS     INDEXED
000970      ACCESS MODE  IS     DYNAMIC
000980      RECORD KEY   IS     FD-MEMB-ID
000990      FILE STATUS  IS     WRK-FS-MEMBFILE.
001000
001010     SELECT RESVFILE      ASSIGN TO UTS-S-RESVFILE
001020      ORGANIZATION IS     INDEXED
001030      ACCESS MODE  IS     DYNAMIC
001040      RECORD KEY   IS     FD-RESV-ID
001050      ALTERNATE RECORD KEY IS FD-RESV-SLOT-KEY WITH DUPLICATES
001060      FILE STATUS  IS     WRK-FS-RESVFILE.
001070
001080     SELECT RTIMFILE      ASSIGN TO UTS-S-RTIMFILE
001090      ORGANIZATION IS     INDEXED
001100      ACCESS MODE  IS     DYNAMIC
001110      RECORD KEY   IS     FD-RTIM-ID
001120      FILE STATUS  IS     WRK-FS-RTIMFILE.
001130
001140     SELECT THEMFILE      ASSIGN TO UTS-S-THEMFILE
001150      ORGANIZATION IS     INDEXED
001160      ACCESS MODE  IS     DYNAMIC
001170      RECORD KEY   IS     FD-THEM-ID
001180      FILE STATUS  IS     WRK-FS-THEMFILE.
001190
001200     SELECT WAITFILE      ASSIGN TO UTS-S-WAITFILE
001210      ORGANIZATION IS     INDEXED
001220      ACCESS MODE  IS     DYNAMIC
001230      RECORD KEY   IS     FD-WAIT-ID
001240      ALTERNATE RECORD KEY IS FD-WAIT-SLOT-KEY WITH DUPLICATES
001250      ALTERNATE RECORD KEY IS FD-WAIT-MEMBER-ID WITH DUPLICATES
001260      FILE STATUS  IS     WRK-FS-WAITFILE.
001270
001280     SELECT WAITCTL       ASSIGN TO UTS-S-WAITCTL
001290      ORGANIZATION IS     INDEXED
001300      ACCESS MODE  IS     DYNAMIC
001310      RECORD KEY   IS     FD-WCTL-KEY
001320      FILE STATUS  IS     WRK-FS-WAITCTL.
001330
001340     SELECT WAITOK        ASSIGN TO UTS-S-WAITOK
001350      ORGANIZATION IS     SEQUENTIAL
001360      ACCESS MODE  IS     SEQUENTIAL
001370      FILE STATUS  IS     WRK-FS-WAITOK.
001380
001390     SELECT WAITREJ       ASSIGN TO UTS-S-WAITREJ
001400      ORGANIZATION IS     SEQUENTIAL
001410      ACCESS MODE  IS     SEQUENTIAL
001420      FILE STATUS  IS     WRK-FS-WAITREJ.
001430
001440*================================================================*
001450*                  D A T A      D I V I S I O N                  *
001460*================================================================*
001470 DATA DIVISION.
001480 FILE SECTION.
001490*
001500 FD WAITREQ
001510     RECORDING MODE IS F
001520     LABEL RECORD   IS STANDARD
001530     BLOCK CONTAINS 00 RECORDS.
001540 01 FD-REG-WAITREQ.
001550     03 WREQ-MEMBER-ID              PIC 9(09).
001560     03 WREQ-DATE                   PIC 9(08).
001570     03 WREQ-TIME-ID                PIC 9(09).
001580     03 WREQ-THEME-ID               PIC 9(09).
001590     03 FILLER                      PIC X(05).
001600
001610 FD MEMBFILE
001620     RECORDING MODE IS F
001630     LABEL RECORD   IS STANDARD.
001640 01 FD-REG-MEMBFILE.
001650     03 FD-MEMB-ID                   PIC 9(09).
001660     03 FILLER                       PIC X(291).
001670
001680 FD RESVFILE
001690     RECORDING MODE IS F
001700     LABEL RECORD   IS STANDARD.
001710 01 FD-REG-RESVFILE.
001720     03 FD-RESV-ID                   PIC 9(09).
001730     03 FD-RESV-SLOT-KEY.
001740         05 FD-RESV-DATE             PIC 9(08).
001750         05 FD-RESV-TIME-ID          PIC 9(09).
001760         05 FD-RESV-THEME-ID         PIC 9(09).
001770     03 FILLER                       PIC X(265).
001780
001790 FD RTIMFILE
001800     RECORDING MODE IS F
001810     LABEL RECORD   IS STANDARD.
001820 01 FD-REG-RTIMFILE.
001830     03 FD-RTIM-ID                   PIC 9(09).
001840     03 FILLER                       PIC X(51).
001850
001860 FD THEMFILE
001870     RECORDING MODE IS F
001880     LABEL RECORD   IS STANDARD.
001890 01 FD-REG-THEMFILE.
001900     03 FD-THEM-ID                   PIC 9(09).
001910     03 FILLER                       PIC X(51).
001920
001930 FD WAITFILE
001940     RECORDING MODE IS F
001950     LABEL RECORD   IS STANDARD.
001960 01 FD-REG-WAITFILE.
001970     03 FD-WAIT-ID                   PIC 9(09).
001980     03 FD-WAIT-SLOT-KEY.
001990         05 FD-WAIT-DATE             PIC 9(08).
002000         05 FD-WAIT-TIME-ID          PIC 9(09).
002010         05 FD-WAIT-THEME-ID         PIC 9(09).
002020         05 FD-WAIT-SEQ              PIC 9(09).
002030     03 FD-WAIT-MEMBER-ID            PIC 9(09).
002040     03 FILLER                       PIC X(247).
002050
002060 FD WAITCTL
002070     RECORDING MODE IS F
002080     LABEL RECORD   IS STANDARD.
002090 01 FD-REG-WAITCTL.
002100     03 FD-WCTL-KEY                  PIC X(08).
002110     03 FILLER                       PIC X(32).
002120
002130 FD WAITOK
002140     RECORDING MODE IS F
002150     LABEL RECORD   IS STANDARD
002160     BLOCK CONTAINS 00 RECORDS.
002170 01 FD-REG-WAITOK.
002180     03 WOK-WAIT-ID                  PIC 9(09).
002190     03 WOK-MEMBER-ID                PIC 9(09).
002200     03 WOK-DATE                     PIC 9(08).
002210     03 WOK-TIME-ID                  PIC 9(09).
002220     03 WOK-THEME-ID                 PIC 9(09).
002230     03 WOK-SEQ                      PIC 9(09).
002240     03 FILLER                       PIC X(06).
002250
002260 FD WAITREJ
002270     RECORDING MODE IS F
002280     LABEL RECORD   IS STANDARD
002290     BLOCK CONTAINS 00 RECORDS.
002300 01 FD-REG-WAITREJ.
002310     03 WREJ-MEMBER-ID               PIC 9(09).
002320     03 WREJ-DATE                    PIC 9(08).
002330     03 WREJ-TIME-ID                 PIC 9(09).
002340     03 WREJ-THEME-ID                PIC 9(09).
002350     03 WREJ-REASON-CODE             PIC X(02).
002360     03 WREJ-REASON-MSG              PIC X(80).
002370     03 FILLER                       PIC X(10).
002380
002390*----------------------------------------------------------------*
002400*                  WORKING-STORAGE SECTION                       *
002410*----------------------------------------------------------------*
002420 WORKING-STORAGE SECTION.
002430
002440 77 WRK-WAITREQ-REGS-COUNTER         PIC 9(04) VALUE ZEROS.
002450 77 WRK-ACCEPTED-REGS-COUNTER        PIC 9(04) VALUE ZEROS.
002460 77 WRK-REJECTED-REGS-COUNTER        PIC 9(04) VALUE ZEROS.
002470 77 WRK-WAITREJ-REGS-COUNTER         PIC 9(04) VALUE ZEROS.
002480 77 WRK-NEXT-WAIT-ID                 PIC 9(09) VALUE ZEROS.
002490 77 WRK-NEXT-WAIT-SEQ                PIC 9(09) VALUE ZEROS.
002500 77 WRK-MAX-SEQ-FOUND                PIC 9(09) VALUE ZEROS.
002510
002520 77 WRK-WAITREQ-EOF                  PIC X(03) VALUE SPACES.
002530 77 WRK-WAITSCAN-EOF                 PIC X(03) VALUE SPACES.
002540 77 WRK-WAITCTL-EXISTS-SW            PIC X(01) VALUE 'Y'.
002550
002560*DATA FOR ERROR LOG:
002570 01 WRK-ERROR-LOG.
002580    03 WRK-PROGRAM                         PIC X(08) VALUE
002590                                                     'RWTG0001'  .
002600    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
002610    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
002620    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
002630    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
002640
002650*ABENDING PROGRAM:
002660 77 WRK-ABEND-PGM                          PIC X(08) VALUE
002670                                                     'ABENDPGM'  .
002680
002690 01 WRK-FILE-STATUS.
002700    03 WRK-FS-WAITREQ                      PIC 9(02) VALUE ZEROS.
002710    03 WRK-FS-MEMBFILE                     PIC 9(02) VALUE ZEROS.
002720    03 WRK-FS-RESVFILE                     PIC 9(02) VALUE ZEROS.
002730    03 WRK-FS-RTIMFILE                     PIC 9(02) VALUE ZEROS.
002740    03 WRK-FS-THEMFILE                     PIC 9(02) VALUE ZEROS.
002750    03 WRK-FS-WAITFILE                     PIC 9(02) VALUE ZEROS.
002760    03 WRK-FS-WAITCTL                      PIC 9(02) VALUE ZEROS.
002770    03 WRK-FS-WAITOK                       PIC 9(02) VALUE ZEROS.
002780    03 WRK-FS-WAITREJ                      PIC 9(02) VALUE ZEROS.
002790
002800*REJECT / ACCEPT SWITCH FOR THE TRANSACTION IN HAND:
002810 01 WRK-REJECT-INFO.
002820    03 WRK-REJECT-SW                       PIC X(01) VALUE 'N'.
002830       88 WRK-REJECTED                          VALUE 'Y'.
002840       88 WRK-ACCEPTED                          VALUE 'N'.
002850    03 WRK-REJECT-CODE                     PIC X(02) VALUE SPACES.
002860    03 WRK-REJECT-MSG                      PIC X(80) VALUE SPACES.
002870
002880 01 WRK-WAITREQ-REG.
002890    03 WREQ-MEMBER-ID                      PIC 9(09).
002900    03 WREQ-DATE                           PIC 9(08).
002910    03 WREQ-TIME-ID                        PIC 9(09).
002920    03 WREQ-THEME-ID                       PIC 9(09).
002930    03 FILLER                              PIC X(05).
002940
002950 01 WRK-MEMBER-REG.
002960    COPY 'MEMMST01'.
002970
002980 01 WRK-RESERVATION-REG.
002990    COPY 'RESMST01'.
003000
003010 01 WRK-RESTIME-REG.
003020    COPY 'RTMMST01'.
003030
003040 01 WRK-THEME-REG.
003050    COPY 'THMMST01'.
003060
003070 01 WRK-WAITING-REG.
003080    COPY 'WATMST01'.
003090
003100 01 WRK-WAITING-NEW-REG.
003110    COPY 'WATMST01'.
003120
003130 01 WRK-WAITCTL-REG.
003140    COPY 'WATCTL01'.
003150
003160*WORKING DATA FOR THE SYSTEM DATE AND TIME.
003170 01 WRK-SYSTEM-DATE.
003180    03 YY                                  PIC 9(02) VALUE ZEROS.
003190    03 MM                                  PIC 9(02) VALUE ZEROS.
003200    03 DD                                  PIC 9(02) VALUE ZEROS.
003210
003220 01 WRK-CURRENT-DATE-GROUP.
003230    03 WRK-CURR-CCYY                       PIC 9(04) VALUE ZEROS.
003240    03 WRK-CURR-MM                         PIC 9(02) VALUE ZEROS.
003250    03 WRK-CURR-DD                         PIC 9(02) VALUE ZEROS.
003260 01 WRK-CURRENT-DATE-NUM REDEFINES WRK-CURRENT-DATE-GROUP
003270                                        PIC 9(08).
003280
003290 01 WRK-DATE-FORMATTED.
003300    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS.
003310    03 FILLER                              PIC X(01) VALUE '-'.
003320    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS.
003330    03 FILLER                              PIC X(01) VALUE '-'.
003340    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS.
003350
003360 01 WRK-SYSTEM-TIME.
003370    03 HOUR                                PIC 9(02) VALUE ZEROS.
003380    03 MINUTE                              PIC 9(02) VALUE ZEROS.
003390    03 SECOND                              PIC 9(02) VALUE ZEROS.
003400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
003410
003420 01 WRK-CURRENT-TIME-GROUP.
003430    03 WRK-CURR-HOUR                       PIC 9(02) VALUE ZEROS.
003440    03 WRK-CURR-MINUTE                     PIC 9(02) VALUE ZEROS.
003450 01 WRK-CURRENT-TIME-HHMM REDEFINES WRK-CURRENT-TIME-GROUP
003460                                        PIC 9(04).
003470
003480 01 WRK-TIME-FORMATTED.
003490    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
003500    03 FILLER                              PIC X(01) VALUE ':'.
003510    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
003520    03 FILLER                              PIC X(01) VALUE ':'.
003530    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
003540
003550 01 WRK-WHEN-COMPILED.
003560    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
003570    03 FILLER                              PIC X(01) VALUE '/'.
003580    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
003590    03 FILLER                              PIC X(01) VALUE '/'.
003600    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
003610    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
003620    03 FILLER                              PIC X(01) VALUE '-'.
003630    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
003640    03 FILLER                              PIC X(01) VALUE '-'.
003650    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
003660
003670*================================================================*
003680 PROCEDURE                       DIVISION.
003690*================================================================*
003700*----------------------------------------------------------------*
003710 0000-MAIN-PROCESS               SECTION.
003720*----------------------------------------------------------------*
003730     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
003740
003750     PERFORM 1000-INITIALIZE.
003760
003770     PERFORM 2000-PROCESS-WAITREQ UNTIL WRK-WAITREQ-EOF
003780                                  EQUAL 'END'.
003790
003800     PERFORM 3000-FINALIZE.
003810*----------------------------------------------------------------*
003820 0000-99-EXIT.                   EXIT.
003830*----------------------------------------------------------------*
003840*----------------------------------------------------------------*
003850 1000-INITIALIZE                 SECTION.
003860*----------------------------------------------------------------*
003870     PERFORM 9000-GET-DATE-TIME.
003880
003890     INITIALIZE WRK-MEMBER-REG
003900                WRK-RESERVATION-REG
003910                WRK-RESTIME-REG
003920                WRK-THEME-REG
003930                WRK-WAITING-REG
003940                WRK-WAITING-NEW-REG
003950                WRK-WAITCTL-REG.
003960
003970     OPEN INPUT  WAITREQ
003980                 MEMBFILE
003990                 RESVFILE
004000                 RTIMFILE
004010                 THEMFILE
004020          I-O    WAITFILE
004030                 WAITCTL
004040          OUTPUT WAITOK
004050                 WAITREJ.
004060
004070     MOVE 'OPEN FILE WAITREQ'    TO WRK-ERROR-MSG.
004080     PERFORM 8100-TEST-FS-WAITREQ.
004090
004100     MOVE 'OPEN FILE MEMBFILE'   TO WRK-ERROR-MSG.
004110     PERFORM 8200-TEST-FS-MEMBFILE.
004120
004130     MOVE 'OPEN FILE RESVFILE'   TO WRK-ERROR-MSG.
004140     PERFORM 8300-TEST-FS-RESVFILE.
004150
004160     MOVE 'OPEN FILE RTIMFILE'   TO WRK-ERROR-MSG.
004170     PERFORM 8400-TEST-FS-RTIMFILE.
004180
004190     MOVE 'OPEN FILE THEMFILE'   TO WRK-ERROR-MSG.
004200     PERFORM 8500-TEST-FS-THEMFILE.
004210
004220     MOVE 'OPEN FILE WAITFILE'   TO WRK-ERROR-MSG.
004230     PERFORM 8600-TEST-FS-WAITFILE.
004240
004250     MOVE 'OPEN FILE WAITCTL'    TO WRK-ERROR-MSG.
004260     PERFORM 8700-TEST-FS-WAITCTL.
004270
004280     MOVE 'OPEN FILE WAITOK'     TO WRK-ERROR-MSG.
004290     PERFORM 8800-TEST-FS-WAITOK.
004300
004310     MOVE 'OPEN FILE WAITREJ'    TO WRK-ERROR-MSG.
004320     PERFORM 8900-TEST-FS-WAITREJ.
004330
004340     MOVE 'WAITCTL1'             TO FD-WCTL-KEY.
004350     READ WAITCTL                INTO WRK-WAITCTL-REG
004360         INVALID KEY
004370            MOVE 'N'             TO WRK-WAITCTL-EXISTS-SW
004380            MOVE 'WAITCTL1'      TO WCTL-CONTROL-KEY
004390                                    OF WRK-WAITCTL-REG
004400            MOVE ZERO            TO WCTL-LAST-WAIT-ID
004410                                    OF WRK-WAITCTL-REG
004420     END-READ.
004430
004440     MOVE WCTL-LAST-WAIT-ID      OF WRK-WAITCTL-REG
004450                                 TO WRK-NEXT-WAIT-ID.
004460
004470     PERFORM 2800-READ-WAITREQ.
004480*----------------------------------------------------------------*
004490 1000-99-EXIT.                   EXIT.
004500*----------------------------------------------------------------*
004510*----------------------------------------------------------------*
004520 2000-PROCESS-WAITREQ            SECTION.
004530*----------------------------------------------------------------*
004540     MOVE 'N'                    TO WRK-REJECT-SW.
004550     MOVE SPACES                 TO WRK-REJECT-CODE.
004560     MOVE SPACES                 TO WRK-REJECT-MSG.
004570     MOVE ZERO                   TO WRK-MAX-SEQ-FOUND.
004580
004590     PERFORM 2100-READ-MEMBER-MASTER.
004600
004610     IF WRK-ACCEPTED
004620        PERFORM 2200-READ-RESERVATION-MASTER
004630     END-IF.
004640
004650     IF WRK-ACCEPTED
004660        PERFORM 2300-CHECK-SELF-RESERVATION
004670     END-IF.
004680
004690     IF WRK-ACCEPTED
004700        PERFORM 2400-CHECK-DUPLICATE-WAITING
004710     END-IF.
004720
004730     IF WRK-ACCEPTED
004740        PERFORM 2500-CHECK-SLOT-PAST
004750     END-IF.
004760
004770     IF WRK-ACCEPTED
004780        PERFORM 2600-ASSIGN-NEXT-IDS
004790        PERFORM 2700-WRITE-WAITING
004800     ELSE
004810        PERFORM 2900-WRITE-WAITREJ
004820     END-IF.
004830
004840     PERFORM 2800-READ-WAITREQ.
004850*----------------------------------------------------------------*
004860 2000-99-EXIT.                   EXIT.
004870*----------------------------------------------------------------*
004880*----------------------------------------------------------------*
004890 2100-READ-MEMBER-MASTER         SECTION.
004900*----------------------------------------------------------------*
004910     MOVE 'READING MEMBER MASTER'
004920                                 TO   WRK-ERROR-MSG.
004930
004940     MOVE WREQ-MEMBER-ID         OF WRK-WAITREQ-REG
004950                                 TO FD-MEMB-ID.
004960
004970     READ MEMBFILE               INTO WRK-MEMBER-REG
004980         INVALID KEY
004990            PERFORM 7300-VERIFY-MEMBER-INTEGRITY
005000     END-READ.
005010
005020     PERFORM 8200-TEST-FS-MEMBFILE.
005030
005040     PERFORM 2150-EDIT-MEMBER.
005050*----------------------------------------------------------------*
005060 2100-99-EXIT.                   EXIT.
005070*----------------------------------------------------------------*
005080*----------------------------------------------------------------*
005090 2150-EDIT-MEMBER                SECTION.
005100*----------------------------------------------------------------*
005110     IF MEM-NAME               OF WRK-MEMBER-REG EQUAL SPACES
005120        MOVE 'Y'                 TO WRK-REJECT-SW
005130        MOVE 'M1'                TO WRK-REJECT-CODE
005140        MOVE '사용자 이름은 필수입니다.'
005150                                  TO WRK-REJECT-MSG
005160     ELSE
005170        IF MEM-EMAIL           OF WRK-MEMBER-REG EQUAL SPACES
005180           MOVE 'Y'              TO WRK-REJECT-SW
005190           MOVE 'M2'             TO WRK-REJECT-CODE
005200           MOVE '사용자 이메일은 필수입니다.'
005210                                  TO WRK-REJECT-MSG
005220        ELSE
005230           IF MEM-PASSWORD     OF WRK-MEMBER-REG EQUAL SPACES
005240              MOVE 'Y'           TO WRK-REJECT-SW
005250              MOVE 'M3'          TO WRK-REJECT-CODE
005260              MOVE '사용자 비밀 번호는 필수입니다.'
005270                                  TO WRK-REJECT-MSG
005280           ELSE
005290              IF MEM-ROLE      OF WRK-MEMBER-REG EQUAL SPACES
005300                 MOVE 'Y'        TO WRK-REJECT-SW
005310                 MOVE 'M4'       TO WRK-REJECT-CODE
005320                 MOVE '사용자 권한은 필수입니다.'
005330                                  TO WRK-REJECT-MSG
005340              END-IF
005350           END-IF
005360        END-IF
005370     END-IF.
005380*----------------------------------------------------------------*
005390 2150-99-EXIT.                   EXIT.
005400*----------------------------------------------------------------*
005410*----------------------------------------------------------------*
005420 2200-READ-RESERVATION-MASTER    SECTION.
005430*----------------------------------------------------------------*
005440     MOVE 'READING RESERVATION MASTER'
005450                                 TO   WRK-ERROR-MSG.
005460
005470     MOVE WREQ-DATE              OF WRK-WAITREQ-REG
005480                                 TO FD-RESV-DATE.
005490     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
005500                                 TO FD-RESV-TIME-ID.
005510     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
005520                                 TO FD-RESV-THEME-ID.
005530
005540     START RESVFILE KEY EQUAL FD-RESV-SLOT-KEY
005550         INVALID KEY
005560            MOVE 'Y'             TO WRK-REJECT-SW
005570            MOVE 'W1'            TO WRK-REJECT-CODE
005580            MOVE
005590'예약이 존재하지 않는 날짜, 시간, 테마에 대해서는 대기를 생성할 수 없습니다.'
005600                                  TO WRK-REJECT-MSG
005610     END-START.
005620
005630     IF WRK-ACCEPTED
005640        READ RESVFILE            INTO WRK-RESERVATION-REG
005650            NEXT RECORD
005660            AT END
005670               PERFORM 7400-VERIFY-RESV-START-SYNC
005680        END-READ
005690        PERFORM 8300-TEST-FS-RESVFILE
005700        PERFORM 2250-EDIT-RESERVATION
005710     END-IF.
005720*----------------------------------------------------------------*
005730 2200-99-EXIT.                   EXIT.
005740*----------------------------------------------------------------*
005750*----------------------------------------------------------------*
005760 2250-EDIT-RESERVATION           SECTION.
005770*----------------------------------------------------------------*
005780     IF RES-MEMBER-ID    OF WRK-RESERVATION-REG EQUAL ZERO
005790        MOVE 'Y'                 TO WRK-REJECT-SW
005800        MOVE 'R1'                TO WRK-REJECT-CODE
005810        MOVE '예약자는 비어있을 수 없습니다.'
005820                                  TO WRK-REJECT-MSG
005830     ELSE
005840        IF RES-DATE       OF WRK-RESERVATION-REG EQUAL ZERO
005850           MOVE 'Y'              TO WRK-REJECT-SW
005860           MOVE 'R2'             TO WRK-REJECT-CODE
005870           MOVE '예약 날짜는 비어있을 수 없습니다.'
005880                                  TO WRK-REJECT-MSG
005890        ELSE
005900           IF RES-TIME-ID  OF WRK-RESERVATION-REG EQUAL ZERO
005910              MOVE 'Y'           TO WRK-REJECT-SW
005920              MOVE 'R3'          TO WRK-REJECT-CODE
005930              MOVE '예약 시간은 비어있을 수 없습니다.'
005940                                  TO WRK-REJECT-MSG
005950           ELSE
005960              IF RES-THEME-ID OF WRK-RESERVATION-REG EQUAL ZERO
005970                 MOVE 'Y'        TO WRK-REJECT-SW
005980                 MOVE 'R4'       TO WRK-REJECT-CODE
005990                 MOVE '예약 테마는 비어있을 수 없습니다.'
006000                                  TO WRK-REJECT-MSG
006010              ELSE
006020                 IF NOT RES-STATUS-IS-RESERVATION
006030                               OF WRK-RESERVATION-REG
006040                    MOVE 'RESERVATION MASTER STATUS CORRUPT'
006050                                  TO WRK-ERROR-MSG
006060                    MOVE RES-ID  OF WRK-RESERVATION-REG
006070                                  TO WRK-ERROR-CODE
006080                    PERFORM 9999-CALL-ABEND-PGM
006090                 END-IF
006100              END-IF
006110           END-IF
006120        END-IF
006130     END-IF.
006140*----------------------------------------------------------------*
006150 2250-99-EXIT.                   EXIT.
006160*----------------------------------------------------------------*
006170*----------------------------------------------------------------*
006180 2300-CHECK-SELF-RESERVATION     SECTION.
006190*----------------------------------------------------------------*
006200     IF RES-MEMBER-ID     OF WRK-RESERVATION-REG
006210                      EQUAL WREQ-MEMBER-ID OF WRK-WAITREQ-REG
006220        MOVE 'Y'                 TO WRK-REJECT-SW
006230        MOVE 'W2'                TO WRK-REJECT-CODE
006240        MOVE
006250'본인이 예약한 날짜, 시간, 테마에 대해서는 대기를 생성할 수 없습니다.'
006260                                  TO WRK-REJECT-MSG
006270     END-IF.
006280*----------------------------------------------------------------*
006290 2300-99-EXIT.                   EXIT.
006300*----------------------------------------------------------------*
006310*----------------------------------------------------------------*
006320 2400-CHECK-DUPLICATE-WAITING    SECTION.
006330*----------------------------------------------------------------*
006340     MOVE 'SCANNING WAITING SLOT GROUP'
006350                                 TO   WRK-ERROR-MSG.
006360     MOVE SPACES                 TO WRK-WAITSCAN-EOF.
006370
006380     MOVE WREQ-DATE              OF WRK-WAITREQ-REG
006390                                 TO FD-WAIT-DATE.
006400     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
006410                                 TO FD-WAIT-TIME-ID.
006420     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
006430                                 TO FD-WAIT-THEME-ID.
006440     MOVE ZERO                   TO FD-WAIT-SEQ.
006450
006460     START WAITFILE KEY NOT LESS FD-WAIT-SLOT-KEY
006470         INVALID KEY
006480            MOVE 'END'           TO WRK-WAITSCAN-EOF
006490     END-START.
006500
006510     PERFORM 2410-SCAN-WAITING-GROUP
006520                UNTIL WRK-WAITSCAN-EOF EQUAL 'END'
006530                   OR WRK-REJECTED.
006540*----------------------------------------------------------------*
006550 2400-99-EXIT.                   EXIT.
006560*----------------------------------------------------------------*
006570*----------------------------------------------------------------*
006580 2410-SCAN-WAITING-GROUP         SECTION.
006590*----------------------------------------------------------------*
006600     READ WAITFILE                INTO WRK-WAITING-REG
006610          NEXT RECORD
006620          AT END
006630             MOVE 'END'           TO WRK-WAITSCAN-EOF
006640     END-READ.
006650
006660     PERFORM 8600-TEST-FS-WAITFILE.
006670
006680     IF WRK-WAITSCAN-EOF NOT EQUAL 'END'
006690        IF WAIT-DATE       OF WRK-WAITING-REG
006700                      NOT EQUAL WREQ-DATE OF WRK-WAITREQ-REG
006710        OR WAIT-TIME-ID    OF WRK-WAITING-REG
006720                      NOT EQUAL WREQ-TIME-ID OF WRK-WAITREQ-REG
006730        OR WAIT-THEME-ID   OF WRK-WAITING-REG
006740                      NOT EQUAL WREQ-THEME-ID OF WRK-WAITREQ-REG
006750           MOVE 'END'            TO WRK-WAITSCAN-EOF
006760        ELSE
006770           IF WAIT-SEQ    OF WRK-WAITING-REG
006780                         GREATER WRK-MAX-SEQ-FOUND
006790              MOVE WAIT-SEQ      OF WRK-WAITING-REG
006800                                 TO WRK-MAX-SEQ-FOUND
006810           END-IF
006820           IF WAIT-MEMBER-ID OF WRK-WAITING-REG
006830                      EQUAL WREQ-MEMBER-ID OF WRK-WAITREQ-REG
006840              MOVE 'Y'           TO WRK-REJECT-SW
006850              MOVE 'W3'          TO WRK-REJECT-CODE
006860              MOVE
006870'동일한 사용자의 중복된 예약 대기를 생성할 수 없습니다.'
006880                                  TO WRK-REJECT-MSG
006890           END-IF
006900        END-IF
006910     END-IF.
006920*----------------------------------------------------------------*
006930 2410-99-EXIT.                   EXIT.
006940*----------------------------------------------------------------*
006950*----------------------------------------------------------------*
006960 2500-CHECK-SLOT-PAST            SECTION.
006970*----------------------------------------------------------------*
006980     MOVE 'READING RESERVATION-TIME MASTER'
006990                                 TO   WRK-ERROR-MSG.
007000     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
007010                                 TO FD-RTIM-ID.
007020     READ RTIMFILE                INTO WRK-RESTIME-REG
007030         INVALID KEY
007040            PERFORM 7100-VERIFY-RESTIME-INTEGRITY
007050     END-READ.
007060     PERFORM 8400-TEST-FS-RTIMFILE.
007070
007080     MOVE 'READING THEME MASTER' TO   WRK-ERROR-MSG.
007090     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
007100                                 TO FD-THEM-ID.
007110     READ THEMFILE                INTO WRK-THEME-REG
007120         INVALID KEY
007130            PERFORM 7200-VERIFY-THEME-INTEGRITY
007140     END-READ.
007150     PERFORM 8500-TEST-FS-THEMFILE.
007160
007170     IF WREQ-DATE                OF WRK-WAITREQ-REG
007180                              LESS WRK-CURRENT-DATE-NUM
007190        MOVE 'Y'                 TO WRK-REJECT-SW
007200        MOVE 'W4'                TO WRK-REJECT-CODE
007210        MOVE
007220'지나간 시간에 대한 에약 대기는 생성할 수 없습니다.'
007230                                  TO WRK-REJECT-MSG
007240     ELSE
007250        IF WREQ-DATE             OF WRK-WAITREQ-REG
007260                             EQUAL WRK-CURRENT-DATE-NUM
007270        AND TIME-START           OF WRK-RESTIME-REG
007280                              LESS WRK-CURRENT-TIME-HHMM
007290           MOVE 'Y'              TO WRK-REJECT-SW
007300           MOVE 'W4'             TO WRK-REJECT-CODE
007310           MOVE
007320'지나간 시간에 대한 에약 대기는 생성할 수 없습니다.'
007330                                  TO WRK-REJECT-MSG
007340        END-IF
007350     END-IF.
007360*----------------------------------------------------------------*
007370 2500-99-EXIT.                   EXIT.
007380*----------------------------------------------------------------*
007390*----------------------------------------------------------------*
007400 2600-ASSIGN-NEXT-IDS            SECTION.
007410*----------------------------------------------------------------*
007420     ADD 1                       TO WRK-NEXT-WAIT-ID.
007430     COMPUTE WRK-NEXT-WAIT-SEQ = WRK-MAX-SEQ-FOUND + 1.
007440*----------------------------------------------------------------*
007450 2600-99-EXIT.                   EXIT.
007460*----------------------------------------------------------------*
007470*----------------------------------------------------------------*
007480 2700-WRITE-WAITING               SECTION.
007490*----------------------------------------------------------------*
007500     MOVE 'WRITING WAITING MASTER'
007510                                 TO   WRK-ERROR-MSG.
007520
007530     MOVE WRK-NEXT-WAIT-ID       TO WAIT-ID
007540                                    OF WRK-WAITING-NEW-REG.
007550     MOVE WREQ-DATE              OF WRK-WAITREQ-REG
007560                                 TO WAIT-DATE
007570                                    OF WRK-WAITING-NEW-REG.
007580     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
007590                                 TO WAIT-TIME-ID
007600                                    OF WRK-WAITING-NEW-REG.
007610     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
007620                                 TO WAIT-THEME-ID
007630                                    OF WRK-WAITING-NEW-REG.
007640     MOVE WRK-NEXT-WAIT-SEQ      TO WAIT-SEQ
007650                                    OF WRK-WAITING-NEW-REG.
007660     MOVE WREQ-MEMBER-ID         OF WRK-WAITREQ-REG
007670                                 TO WAIT-MEMBER-ID
007680                                    OF WRK-WAITING-NEW-REG.
007690
007700     MOVE WRK-WAITING-NEW-REG    TO FD-REG-WAITFILE.
007710
007720     WRITE FD-REG-WAITFILE.
007730
007740     PERFORM 8600-TEST-FS-WAITFILE.
007750
007760     IF WRK-FS-WAITFILE          EQUAL ZEROS
007770        ADD 1                    TO WRK-ACCEPTED-REGS-COUNTER
007780     END-IF.
007790
007800     MOVE 'WRITING WAITOK'       TO   WRK-ERROR-MSG.
007810     MOVE WAIT-ID    OF WRK-WAITING-NEW-REG TO WOK-WAIT-ID.
007820     MOVE WAIT-MEMBER-ID OF WRK-WAITING-NEW-REG TO WOK-MEMBER-ID.
007830     MOVE WAIT-DATE OF WRK-WAITING-NEW-REG TO WOK-DATE.
007840     MOVE WAIT-TIME-ID OF WRK-WAITING-NEW-REG TO WOK-TIME-ID.
007850     MOVE WAIT-THEME-ID OF WRK-WAITING-NEW-REG TO WOK-THEME-ID.
007860     MOVE WAIT-SEQ OF WRK-WAITING-NEW-REG TO WOK-SEQ.
007870
007880     WRITE FD-REG-WAITOK.
007890
007900     PERFORM 8800-TEST-FS-WAITOK.
007910*----------------------------------------------------------------*
007920 2700-99-EXIT.                   EXIT.
007930*----------------------------------------------------------------*
007940*----------------------------------------------------------------*
007950 2800-READ-WAITREQ               SECTION.
007960*----------------------------------------------------------------*
007970     MOVE 'READING WAITREQ'      TO   WRK-ERROR-MSG.
007980
007990     READ WAITREQ                 INTO WRK-WAITREQ-REG.
008000
008010     PERFORM  8100-TEST-FS-WAITREQ.
008020
008030     IF WRK-FS-WAITREQ           EQUAL 10
008040        MOVE 'END'                TO   WRK-WAITREQ-EOF
008050     ELSE
008060        ADD 1                     TO   WRK-WAITREQ-REGS-COUNTER
008070     END-IF.
008080*----------------------------------------------------------------*
008090 2800-99-EXIT.                   EXIT.
008100*----------------------------------------------------------------*
008110*----------------------------------------------------------------*
008120 2900-WRITE-WAITREJ              SECTION.
008130*----------------------------------------------------------------*
008140     MOVE 'RECORDING REJECT FILE'
008150                                 TO    WRK-ERROR-MSG.
008160
008170     IF WRK-WAITREJ-REGS-COUNTER  EQUAL ZERO
008180        MOVE SPACES              TO    FD-REG-WAITREJ
008190        MOVE 'REJECTS:'          TO    FD-REG-WAITREJ
008200        WRITE FD-REG-WAITREJ
008210        PERFORM 8900-TEST-FS-WAITREJ
008220     END-IF.
008230
008240     MOVE WREQ-MEMBER-ID         OF WRK-WAITREQ-REG
008250                                 TO WREJ-MEMBER-ID.
008260     MOVE WREQ-DATE              OF WRK-WAITREQ-REG
008270                                 TO WREJ-DATE.
008280     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
008290                                 TO WREJ-TIME-ID.
008300     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
008310                                 TO WREJ-THEME-ID.
008320     MOVE WRK-REJECT-CODE        TO WREJ-REASON-CODE.
008330     MOVE WRK-REJECT-MSG         TO WREJ-REASON-MSG.
008340
008350     WRITE FD-REG-WAITREJ.
008360
008370     PERFORM 8900-TEST-FS-WAITREJ.
008380
008390     IF WRK-FS-WAITREJ           EQUAL ZEROS
008400        ADD  1                   TO    WRK-WAITREJ-REGS-COUNTER
008410        ADD  1                   TO    WRK-REJECTED-REGS-COUNTER
008420     END-IF.
008430*----------------------------------------------------------------*
008440 2900-99-EXIT.                   EXIT.
008450*----------------------------------------------------------------*
008460*----------------------------------------------------------------*
008470 3000-FINALIZE                   SECTION.
008480*----------------------------------------------------------------*
008490     MOVE WRK-NEXT-WAIT-ID       TO WCTL-LAST-WAIT-ID
008500                                    OF WRK-WAITCTL-REG.
008510     MOVE WRK-CURRENT-DATE-NUM   TO WCTL-LAST-UPDT-DATE
008520                                    OF WRK-WAITCTL-REG.
008530     MOVE WRK-WAITCTL-REG        TO FD-REG-WAITCTL.
008540
008550     IF WRK-WAITCTL-EXISTS-SW    EQUAL 'Y'
008560        REWRITE FD-REG-WAITCTL
008570     ELSE
008580        WRITE FD-REG-WAITCTL
008590     END-IF.
008600
008610     PERFORM 8700-TEST-FS-WAITCTL.
008620
008630     DISPLAY '***************************'.
008640     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
008650     DISPLAY '***************************'.
008660     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
008670     DISPLAY '*COMPILED........:'
008680     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
008690     DISPLAY '*.................'
008700     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
008710     DISPLAY '*-------------------------*'.
008720     DISPLAY '*WAITREQ READ........:' WRK-WAITREQ-REGS-COUNTER
008730     '*'.
008740     DISPLAY '*ACCEPTED / POSTED...:' WRK-ACCEPTED-REGS-COUNTER
008750     '*'.
008760     DISPLAY '*REJECTED............:' WRK-REJECTED-REGS-COUNTER
008770     '*'.
008780     DISPLAY '*-------------------------*'.
008790     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
008800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
008810     DISPLAY '***************************'.
008820
008830     CLOSE WAITREQ MEMBFILE RESVFILE RTIMFILE THEMFILE
008840           WAITFILE WAITCTL WAITOK WAITREJ.
008850
008860     STOP RUN.
008870*----------------------------------------------------------------*
008880 3000-99-EXIT.                   EXIT.
008890*----------------------------------------------------------------*
008900*----------------------------------------------------------------*
008910 7100-VERIFY-RESTIME-INTEGRITY   SECTION.
008920*----------------------------------------------------------------*
008930     MOVE 'RESERVATION-TIME MASTER OUT OF SYNC WITH WAITREQ'
008940                                 TO WRK-ERROR-MSG.
008950     MOVE WREQ-TIME-ID           OF WRK-WAITREQ-REG
008960                                 TO WRK-ERROR-CODE.
008970     PERFORM 9999-CALL-ABEND-PGM.
008980*----------------------------------------------------------------*
008990 7100-99-EXIT.                   EXIT.
009000*----------------------------------------------------------------*
009010*----------------------------------------------------------------*
009020 7200-VERIFY-THEME-INTEGRITY     SECTION.
009030*----------------------------------------------------------------*
009040     MOVE 'THEME MASTER OUT OF SYNC WITH WAITREQ'
009050                                 TO WRK-ERROR-MSG.
009060     MOVE WREQ-THEME-ID          OF WRK-WAITREQ-REG
009070                                 TO WRK-ERROR-CODE.
009080     PERFORM 9999-CALL-ABEND-PGM.
009090*----------------------------------------------------------------*
009100 7200-99-EXIT.                   EXIT.
009110*----------------------------------------------------------------*
009120*----------------------------------------------------------------*
009130 7300-VERIFY-MEMBER-INTEGRITY    SECTION.
009140*----------------------------------------------------------------*
009150     MOVE 'MEMBER MASTER OUT OF SYNC WITH WAITREQ'
009160                                 TO WRK-ERROR-MSG.
009170     MOVE WREQ-MEMBER-ID         OF WRK-WAITREQ-REG
009180                                 TO WRK-ERROR-CODE.
009190     PERFORM 9999-CALL-ABEND-PGM.
009200*----------------------------------------------------------------*
009210 7300-99-EXIT.                   EXIT.
009220*----------------------------------------------------------------*
009230*----------------------------------------------------------------*
009240 7400-VERIFY-RESV-START-SYNC     SECTION.
009250*----------------------------------------------------------------*
009260     MOVE 'RESERVATION MASTER MOVED BETWEEN START AND READ'
009270                                 TO WRK-ERROR-MSG.
009280     MOVE WREQ-DATE              OF WRK-WAITREQ-REG
009290                                 TO WRK-ERROR-CODE.
009300     PERFORM 9999-CALL-ABEND-PGM.
009310*----------------------------------------------------------------*
009320 7400-99-EXIT.                   EXIT.
009330*----------------------------------------------------------------*
009340*----------------------------------------------------------------*
009350 8100-TEST-FS-WAITREQ            SECTION.
009360*----------------------------------------------------------------*
009370     IF WRK-FS-WAITREQ           NOT EQUAL ZEROS AND 10
009380        MOVE WRK-FS-WAITREQ      TO  WRK-ERROR-CODE
009390        PERFORM 9999-CALL-ABEND-PGM
009400     END-IF.
009410*----------------------------------------------------------------*
009420 8100-99-EXIT.                   EXIT.
009430*----------------------------------------------------------------*
009440*----------------------------------------------------------------*
009450 8200-TEST-FS-MEMBFILE           SECTION.
009460*----------------------------------------------------------------*
009470     IF WRK-FS-MEMBFILE          NOT EQUAL ZEROS
009480        MOVE WRK-FS-MEMBFILE     TO  WRK-ERROR-CODE
009490        PERFORM 9999-CALL-ABEND-PGM
009500     END-IF.
009510*----------------------------------------------------------------*
009520 8200-99-EXIT.                   EXIT.
009530*----------------------------------------------------------------*
009540*----------------------------------------------------------------*
009550 8300-TEST-FS-RESVFILE           SECTION.
009560*----------------------------------------------------------------*
009570     IF WRK-FS-RESVFILE          NOT EQUAL ZEROS
009580        MOVE WRK-FS-RESVFILE     TO  WRK-ERROR-CODE
009590        PERFORM 9999-CALL-ABEND-PGM
009600     END-IF.
009610*----------------------------------------------------------------*
009620 8300-99-EXIT.                   EXIT.
009630*----------------------------------------------------------------*
009640*----------------------------------------------------------------*
009650 8400-TEST-FS-RTIMFILE           SECTION.
009660*----------------------------------------------------------------*
009670     IF WRK-FS-RTIMFILE          NOT EQUAL ZEROS
009680        MOVE WRK-FS-RTIMFILE     TO  WRK-ERROR-CODE
009690        PERFORM 9999-CALL-ABEND-PGM
009700     END-IF.
009710*----------------------------------------------------------------*
009720 8400-99-EXIT.                   EXIT.
009730*----------------------------------------------------------------*
009740*----------------------------------------------------------------*
009750 8500-TEST-FS-THEMFILE           SECTION.
009760*----------------------------------------------------------------*
009770     IF WRK-FS-THEMFILE          NOT EQUAL ZEROS
009780        MOVE WRK-FS-THEMFILE     TO  WRK-ERROR-CODE
009790        PERFORM 9999-CALL-ABEND-PGM
009800     END-IF.
009810*----------------------------------------------------------------*
009820 8500-99-EXIT.                   EXIT.
009830*----------------------------------------------------------------*
009840*----------------------------------------------------------------*
009850 8600-TEST-FS-WAITFILE           SECTION.
009860*----------------------------------------------------------------*
009870     IF WRK-FS-WAITFILE          NOT EQUAL ZEROS AND 10
009880        MOVE WRK-FS-WAITFILE     TO  WRK-ERROR-CODE
009890        PERFORM 9999-CALL-ABEND-PGM
009900     END-IF.
009910*----------------------------------------------------------------*
009920 8600-99-EXIT.                   EXIT.
009930*----------------------------------------------------------------*
009940*----------------------------------------------------------------*
009950 8700-TEST-FS-WAITCTL            SECTION.
009960*----------------------------------------------------------------*
009970     IF WRK-FS-WAITCTL           NOT EQUAL ZEROS
009980        MOVE WRK-FS-WAITCTL      TO  WRK-ERROR-CODE
009990        PERFORM 9999-CALL-ABEND-PGM
010000     END-IF.
010010*----------------------------------------------------------------*
010020 8700-99-EXIT.                   EXIT.
010030*----------------------------------------------------------------*
010040*----------------------------------------------------------------*
010050 8800-TEST-FS-WAITOK             SECTION.
010060*----------------------------------------------------------------*
010070     IF WRK-FS-WAITOK            NOT EQUAL ZEROS
010080        MOVE WRK-FS-WAITOK       TO  WRK-ERROR-CODE
010090        PERFORM 9999-CALL-ABEND-PGM
010100     END-IF.
010110*----------------------------------------------------------------*
010120 8800-99-EXIT.                   EXIT.
010130*----------------------------------------------------------------*
010140*----------------------------------------------------------------*
010150 8900-TEST-FS-WAITREJ            SECTION.
010160*----------------------------------------------------------------*
010170     IF WRK-FS-WAITREJ           NOT EQUAL ZEROS
010180        MOVE WRK-FS-WAITREJ      TO  WRK-ERROR-CODE
010190        PERFORM 9999-CALL-ABEND-PGM
010200     END-IF.
010210*----------------------------------------------------------------*
010220 8900-99-EXIT.                   EXIT.
010230*----------------------------------------------------------------*
010240*----------------------------------------------------------------*
010250 9000-GET-DATE-TIME              SECTION.
010260*----------------------------------------------------------------*
010270     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
010280     MOVE ZERO                   TO WRK-CURR-CCYY.
010290     MOVE YY                     TO WRK-CURR-CCYY.
010300     ADD  2000                   TO WRK-CURR-CCYY.
010310     MOVE MM                     TO WRK-CURR-MM.
010320     MOVE DD                     TO WRK-CURR-DD.
010330
010340     MOVE WRK-CURR-CCYY          TO YYYY-FORMATTED.
010350     MOVE WRK-CURR-MM            TO MM-FORMATTED.
010360     MOVE WRK-CURR-DD            TO DD-FORMATTED.
010370
010380     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
010390     MOVE HOUR                   TO WRK-CURR-HOUR.
010400     MOVE MINUTE                 TO WRK-CURR-MINUTE.
010410     MOVE HOUR                   TO HOUR-FORMATTED.
010420     MOVE MINUTE                 TO MINUTE-FORMATTED.
010430     MOVE SECOND                 TO SECOND-FORMATTED.
010440*----------------------------------------------------------------*
010450 9000-99-EXIT.                   EXIT.
010460*----------------------------------------------------------------*
010470*----------------------------------------------------------------*
010480 9999-CALL-ABEND-PGM             SECTION.
010490*----------------------------------------------------------------*
010500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
010510     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
010520     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
010530*----------------------------------------------------------------*
010540 9999-99-EXIT.                   EXIT.
010550*----------------------------------------------------------------*
