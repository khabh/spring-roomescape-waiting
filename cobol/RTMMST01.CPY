000100******************************************************************
000110*    B O O K .......: RTMMST01                                  *
000120*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000130*    TITLE..........: RESERVATION-TIME MASTER RECORD LAYOUT     *
000140*    AUTHOR.........: RENATA C. ALBUQUERQUE                     *
000150*    DATE-WRITTEN...: 14/06/1991                                *
000160*----------------------------------------------------------------*
000170*    CHANGE LOG                                                 *
000180*----------------------------------------------------------------*
000190* 14/06/91 RCA 000  ORIGINAL BOOK - TIME SLOT MASTER RECORD.    *
000200*----------------------------------------------------------------*
000210*    LRECL..........: 00060                                     *
000220*    KEY............: TIME-ID (UNIQUE)                          *
000230******************************************************************
000240    03  TIME-ID                         PIC 9(09).
000250    03  TIME-START                      PIC 9(04).
000260    03  FILLER                          PIC X(47).
