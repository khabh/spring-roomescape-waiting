000100*================================================================*
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *
000120*================================================================*
000130 IDENTIFICATION  DIVISION.
000140 PROGRAM-ID.     ABENDPGM.
000150 AUTHOR.         RENATA C. ALBUQUERQUE.
000160 INSTALLATION.   RESWAIT SYSTEMS GROUP.
000170 DATE-WRITTEN.   14/06/1991.
000180 DATE-COMPILED.
000190 SECURITY.       NONE.
000200 REMARKS.
000210*----------------------------------------------------------------*
000220*                RESWAIT SYSTEMS GROUP - BATCH SECTION           *
000230*----------------------------------------------------------------*
000240*    PROGRAM-ID..: ABENDPGM.                                     *
000250*    ANALYST.....: RENATA C. ALBUQUERQUE                         *
000260*    PROGRAMMER..: RENATA C. ALBUQUERQUE                         *
000270*    DATE........: 14/06/1991                                    *
000280*----------------------------------------------------------------*
000290*    PROJECT.....: RESERVATION WAITING-LIST PROJECT - RESWAIT    *
000300*----------------------------------------------------------------*
000310*    GOAL........: SHARED ABNORMAL END HANDLER, CALLED BY ANY    *
000320*                  RESWAIT BATCH PROGRAM THAT HITS A FILE-STATUS *
000330*                  OR MASTER-FILE INTEGRITY ERROR IT CANNOT      *
000340*                  RECOVER FROM. DISPLAYS THE CALLER'S ERROR LOG *
000350*                  AND STOPS THE RUN.                            *
000360*----------------------------------------------------------------*
000370*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000380*                   NONE.                                        *
000390*----------------------------------------------------------------*
000400*    TABLE DB2...:  NONE.                                        *
000410*----------------------------------------------------------------*
000420*                                                                *
000430*================================================================*
000440*    CHANGE LOG                                                  *
000450*----------------------------------------------------------------*
000460* 14/06/91 RCA 000  ORIGINAL PROGRAM - COMMON ABEND HANDLER FOR  *
000461*                   THE CUSTOMER SHOP'S BATCH SUITE.             *
000470* 21/07/91 RCA 121  ADOPTED BY THE RESWAIT PROJECT UNCHANGED -   *
000471*                   SAME WRK-ERROR-LOG LINKAGE, NO LOGIC CHANGE. *
000475* 19/08/98 JPS Y2K  REVIEWED UNDER THE YEAR-2000 PROJECT. WRK-   *
000476*                   ERROR-DATE IS A DISPLAY LITERAL PASSED BY    *
000477*                   THE CALLER, NOT COMPUTED HERE - NO CENTURY   *
000478*                   LOGIC IN THIS PROGRAM, NO CHANGE REQUIRED.   *
000480* 04/03/00 JPS 189  CONFIRMED CLEAN ON THE 29/02/2000 LEAP-YEAR  *
000481*                   RUN, PER YEAR-2000 PROJECT CLOSEOUT CHECKS.  *
000485* 11/05/02 LFT 233  ADOPTED AS THE COMMON HANDLER FOR ALL THREE  *
000486*                   RWTG PROGRAMS - LINKAGE UNCHANGED, ONLY THE  *
000487*                   SET OF CALLERS GREW.                        *
000490* 09/09/05 LFT 271  REVIEWED WITH THE RWTG0003 STRING-ERROR-CODE *
000491*                   CONVENTION - WRK-ERROR-CODE ALREADY WIDE     *
000492*                   ENOUGH, NO LAYOUT CHANGE NEEDED.             *
000500*----------------------------------------------------------------*
000510*================================================================*
000520*           E N V I R O N M E N T      D I V I S I O N           *
000530*================================================================*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570      C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610
000620*================================================================*
000630*                  D A T A      D I V I S I O N                  *
000640*================================================================*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*
000680*-----------------------------------------------------------------
000690*                  WORKING-STORAGE SECTION
000700*-----------------------------------------------------------------
000710 WORKING-STORAGE SECTION.
000720
000730*-----------------------------------------------------------------
000740*                      LINKAGE SECTION
000750*-----------------------------------------------------------------
000760 LINKAGE SECTION.
000770 01 WRK-ERROR-LOG.
000780    03 WRK-PROGRAM                         PIC X(08).
000790    03 WRK-ERROR-MSG                       PIC X(30).
000800    03 WRK-ERROR-CODE                      PIC X(30).
000810    03 WRK-ERROR-DATE                      PIC X(10).
000820    03 WRK-ERROR-TIME                      PIC X(08).
000830*================================================================*
000840 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
000850*================================================================*
000860*----------------------------------------------------------------*
000870 0000-MAIN-PROCESS               SECTION.
000880*----------------------------------------------------------------*
000890     DISPLAY '**********************************'.
000900     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
000910     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
000920     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
000930     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
000940     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
000950     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
000960     DISPLAY '*ERROR CODE:                     *'.
000970     DISPLAY '* 'WRK-ERROR-CODE' *'.
000980     DISPLAY '*ERROR MESSAGE:                  *'.
000990     DISPLAY '* 'WRK-ERROR-MSG' *'.
001000     DISPLAY '**********************************'.
001010
001020     STOP RUN.
001030*----------------------------------------------------------------*
001040 0000-99-EXIT.                   EXIT.
001050*----------------------------------------------------------------*
