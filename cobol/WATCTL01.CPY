000100******************************************************************
000110*    B O O K .......: WATCTL01                                  *
000120*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000130*    TITLE..........: WAITING SURROGATE-KEY CONTROL RECORD      *
000140*    AUTHOR.........: RENATA C. ALBUQUERQUE                     *
000150*    DATE-WRITTEN...: 21/07/1991                                *
000160*----------------------------------------------------------------*
000170*    CHANGE LOG                                                 *
000180*----------------------------------------------------------------*
000190* 21/07/91 RCA 000  ORIGINAL BOOK - ONE-RECORD CONTROL FILE     *
000200*                   HOLDING THE LAST WAIT-ID ISSUED, SO RWTG0001*
000210*                   CAN GENERATE THE NEXT ONE ACROSS RUNS.      *
000220*----------------------------------------------------------------*
000230*    LRECL..........: 00040                                     *
000240*    KEY............: WCTL-CONTROL-KEY (SINGLE RECORD FILE,     *
000250*                       ALWAYS 'WAITCTL1')                       *
000260******************************************************************
000270    03  WCTL-CONTROL-KEY                PIC X(08).
000280    03  WCTL-LAST-WAIT-ID               PIC 9(09).
000290    03  WCTL-LAST-WAIT-ID-X REDEFINES WCTL-LAST-WAIT-ID
000300                                        PIC X(09).
000310    03  WCTL-LAST-UPDT-DATE             PIC 9(08).
000320    03  FILLER                          PIC X(15).
