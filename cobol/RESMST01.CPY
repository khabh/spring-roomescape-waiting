000100******************************************************************
000110*                                                                *
000120*    B O O K .......: RESMST01                                  *
000130*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000140*    TITLE..........: RESERVATION MASTER RECORD LAYOUT          *
000150*    AUTHOR.........: RENATA C. ALBUQUERQUE                     *
000160*    DATE-WRITTEN...: 14/06/1991                                *
000170*                                                                *
000180******************************************************************
000190*    CHANGE LOG                                                 *
000200*----------------------------------------------------------------*
000210* 14/06/91 RCA 000  ORIGINAL BOOK - RESERVATION MASTER RECORD.  *
000220* 02/11/93 RCA 119  RES-DATE-BRK REDEFINES ADDED SO CSRG-STYLE  *
000230*                   KEY-COMPARE ROUTINES CAN WORK ON CCYY/MM/DD *
000240*                   PARTS WITHOUT A SEPARATE DATE COPYBOOK.     *
000250* 19/08/98 JPS Y2K  RES-DATE-BRK-CCYY IS ALREADY FOUR DIGITS -  *
000260*                   NO CENTURY WINDOW LOGIC WAS NEEDED HERE.    *
000270*----------------------------------------------------------------*
000280*    LRECL..........: 00300                                     *
000290*    KEY(01).........: RES-ID (UNIQUE)                          *
000300*    KEY(02).........: RES-DATE + RES-TIME-ID + RES-THEME-ID    *
000310*                       (ALTERNATE, NOT UNIQUE - EACH SLOT MAY   *
000320*                       ONLY HOLD ONE RESERVATION, KEPT AS AN   *
000330*                       ALTERNATE KEY SO CSRG-STYLE SEQUENTIAL  *
000340*                       SLOT LOOKUPS DO NOT REQUIRE A TABLE)    *
000350******************************************************************
000360    03  RES-ID                          PIC 9(09).
000370    03  RES-MEMBER-ID                   PIC 9(09).
000380    03  RES-DATE                        PIC 9(08).
000390    03  RES-DATE-BRK REDEFINES RES-DATE.
000400        05  RES-DATE-CCYY               PIC 9(04).
000410        05  RES-DATE-MM                 PIC 9(02).
000420        05  RES-DATE-DD                 PIC 9(02).
000430    03  RES-TIME-ID                     PIC 9(09).
000440    03  RES-THEME-ID                    PIC 9(09).
000450    03  RES-STATUS                      PIC X(12).
000460        88  RES-STATUS-IS-RESERVATION        VALUE 'RESERVATION'.
000470    03  FILLER                          PIC X(244).
