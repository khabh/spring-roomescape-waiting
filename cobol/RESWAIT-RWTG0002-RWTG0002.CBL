000100*================================================================*
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *
000120*================================================================*
000130 IDENTIFICATION  DIVISION.
000140 PROGRAM-ID.     RWTG0002.
000150 AUTHOR.         RENATA C. ALBUQUERQUE.
000160 INSTALLATION.   RESWAIT SYSTEMS GROUP.
000170 DATE-WRITTEN.   04/08/1991.
000180 DATE-COMPILED   WHEN-COMPILED.
000190 SECURITY.       NONE.
000200 REMARKS.
000210*----------------------------------------------------------------*
000220*                RESWAIT SYSTEMS GROUP - BATCH SECTION           *
000230*----------------------------------------------------------------*
000240*    PROGRAM-ID..: RWTG0002.                                     *
000250*    ANALYST.....: RENATA C. ALBUQUERQUE                         *
000260*    PROGRAMMER..: RENATA C. ALBUQUERQUE                         *
000270*    DATE........: 04/08/1991                                    *
000280*----------------------------------------------------------------*
000290*    PROJECT.....: RESERVATION WAITING-LIST PROJECT - RESWAIT    *
000300*----------------------------------------------------------------*
000310*    GOAL........: FOR EACH MEMBER ID QUEUED ON RANKREQ, PULL    *
000320*                  EVERY WAITING ROW OWNED BY THAT MEMBER AND    *
000330*                  WORK OUT WHERE THE MEMBER STANDS IN THE       *
000340*                  QUEUE FOR EACH (DATE,TIME,THEME) SLOT - THE   *
000350*                  MEMBER WITH THE LOWEST WAIT-SEQ ON A SLOT IS  *
000360*                  RANK 1, THE NEXT IS RANK 2, AND SO ON. WRITES *
000370*                  ONE HEADER ROW PER RANKREQ ENTRY FOLLOWED BY  *
000380*                  ONE DETAIL ROW PER WAITING RECORD FOUND (OR A *
000390*                  SINGLE NONE-FOUND ROW WHEN THE MEMBER HAS NO  *
000400*                  WAITING RECORDS AT ALL).                      *
000410*----------------------------------------------------------------*
000420*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000430*                   RANKREQ         00040       (NONE - LOCAL)   *
000440*                   WAITFILE        00300       (NONE - LOCAL)   *
000450*                   WAITRPT         00060       WATRPT01         *
000460*----------------------------------------------------------------*
000470*    TABLE DB2...:  NONE.                                        *
000480*----------------------------------------------------------------*
000490*    NOTE........: THE RANK COUNT IS A CONTROL-BREAK OVER THE    *
000500*                  WAIT-SLOT-KEY ALTERNATE KEY, NOT A SEPARATE   *
000510*                  SORT STEP - WAIT-SLOT-KEY ALREADY CARRIES     *
000520*                  WAIT-SEQ AS ITS LOW-ORDER COMPONENT SO A      *
000530*                  START/READ-NEXT ON IT VISITS A SLOT'S ROWS IN *
000540*                  CREATION ORDER.                               *
000550*----------------------------------------------------------------*
000560*================================================================*
000570*    CHANGE LOG                                                  *
000580*----------------------------------------------------------------*
000590* 04/08/91 RCA 000  ORIGINAL PROGRAM.                            *
000600* 17/01/94 RCA 125  2800-WRITE-NONE-FOUND-ROW ADDED - PRIOR TO   *
000610*                   THIS FIX A MEMBER WITH ZERO WAITING ROWS     *
000620*                   PRODUCED A HEADER ROW WITH NO DETAIL AT ALL, *
000630*                   WHICH THE DOWNSTREAM EXTRACT READER TREATED  *
000640*                   AS A MISSING TRANSACTION.                    *
000650* 19/08/98 JPS Y2K  9000-GET-DATE-TIME PATCHED - CENTURY ADDED   *
000660*                   TO THE TWO-DIGIT ACCEPT-FROM-DATE YEAR, SAME *
000670*                   PATCH AS RWTG0001/RWTG0003.                  *
000680* 11/05/02 LFT 230  2510-COUNT-SLOT-GROUP NOW STOPS AS SOON AS   *
000690*                   WAIT-SEQ REACHES THE TARGET INSTEAD OF       *
000700*                   READING TO THE END OF THE SLOT EVERY TIME.   *
000710*----------------------------------------------------------------*
000720*================================================================*
000730*           E N V I R O N M E N T      D I V I S I O N           *
000740*================================================================*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780      C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830     SELECT RANKREQ       ASSIGN TO UTS-S-RANKREQ
000840      ORGANIZATION IS     SEQUENTIAL
000850      ACCESS MODE  IS     SEQUENTIAL
000860      FILE STATUS  IS     WRK-FS-RANKREQ.
000870
000880     SELECT WAITFILE      ASSIGN TO UTS-S-WAITFILE
000890      ORGANIZATION IS     INDEXED
000900      ACCESS MODE  IS     DYNAMIC
000910      RECORD KEY   IS     FD-WAIT-ID
000920      ALTERNATE RECORD KEY IS FD-WAIT-SLOT-KEY WITH DUPLICATES
000930      ALTERNATE RECORD KEY IS FD-WAIT-MEMBER-ID WITH DUPLICATES
000940      FILE STATUS  IS     WRK-FS-WAITFILE.
000950
000960     SELECT WAITRPT       ASSIGN TO UTS-S-WAITRPT
000970      ORGANIZATION IS     SEQUENTIAL
000980      ACCESS MODE  IS     SEQUENTIAL
000990      FILE STATUS  IS     WRK-FS-WAITRPT.
001000
001010*================================================================*
001020*                  D A T A      D I V I S I O N                  *
001030*================================================================*
001040 DATA DIVISION.
001050 FILE SECTION.
001060*
001070 FD RANKREQ
001080     RECORDING MODE IS F
001090     LABEL RECORD   IS STANDARD
001100     BLOCK CONTAINS 00 RECORDS.
001110 01 FD-REG-RANKREQ.
001120     03 RREQ-MEMBER-ID               PIC 9(09).
001130     03 FILLER                       PIC X(31).
001140
001150 FD WAITFILE
001160     RECORDING MODE IS F
001170     LABEL RECORD   IS STANDARD.
001180 01 FD-REG-WAITFILE.
001190     03 FD-WAIT-ID                   PIC 9(09).
001200     03 FD-WAIT-SLOT-KEY.
001210         05 FD-WAIT-DATE             PIC 9(08).
001220         05 FD-WAIT-TIME-ID          PIC 9(09).
001230         05 FD-WAIT-THEME-ID         PIC 9(09).
001240         05 FD-WAIT-SEQ              PIC 9(09).
001250     03 FD-WAIT-MEMBER-ID            PIC 9(09).
001260     03 FILLER                       PIC X(247).
001270
001280 FD WAITRPT
001290     RECORDING MODE IS F
001300     LABEL RECORD   IS STANDARD
001310     BLOCK CONTAINS 00 RECORDS.
001320 01 FD-REG-WAITRPT               PIC X(60).
001330
001340*----------------------------------------------------------------*
001350*                  WORKING-STORAGE SECTION                       *
001360*----------------------------------------------------------------*
001370 WORKING-STORAGE SECTION.
001380
001390 77 WRK-RANKREQ-REGS-COUNTER         PIC 9(04) VALUE ZEROS.
001400 77 WRK-DETAIL-REGS-COUNTER          PIC 9(04) VALUE ZEROS.
001410 77 WRK-NONE-FOUND-REGS-COUNTER      PIC 9(04) VALUE ZEROS.
001420 77 WRK-RANK-COUNTER                 PIC 9(09) VALUE ZEROS.
001430 01 WRK-RANK-COUNTER-X REDEFINES WRK-RANK-COUNTER
001440                                  PIC X(09).
001450
001460 77 WRK-RANKREQ-EOF                  PIC X(03) VALUE SPACES.
001470 77 WRK-MEMBSCAN-EOF                 PIC X(03) VALUE SPACES.
001480 77 WRK-SLOTSCAN-EOF                 PIC X(03) VALUE SPACES.
001490 77 WRK-MEMBER-FOUND-SW              PIC X(01) VALUE 'N'.
001500     88 WRK-MEMBER-FOUND-YES              VALUE 'Y'.
001510     88 WRK-MEMBER-FOUND-NO               VALUE 'N'.
001520
001530*DATA FOR ERROR LOG:
001540 01 WRK-ERROR-LOG.
001550    03 WRK-PROGRAM                         PIC X(08) VALUE
001560                                                     'RWTG0002'  .
001570    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001580    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001590    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001600    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001610
001620*ABENDING PROGRAM:
001630 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001640                                                     'ABENDPGM'  .
001650
001660 01 WRK-FILE-STATUS.
001670    03 WRK-FS-RANKREQ                      PIC 9(02) VALUE ZEROS.
001680    03 WRK-FS-WAITFILE                     PIC 9(02) VALUE ZEROS.
001690    03 WRK-FS-WAITRPT                      PIC 9(02) VALUE ZEROS.
001700
001710 01 WRK-RANKREQ-REG.
001720    03 WREQ-MEMBER-ID                      PIC 9(09).
001730    03 FILLER                              PIC X(31).
001740
001750 01 WRK-WAITING-REG.
001760    COPY 'WATMST01'.
001770
001780 01 WRK-WAITING-TARGET-REG.
001790    COPY 'WATMST01'.
001800
001810 01 WRK-WAITRPT-REG.
001820    COPY 'WATRPT01'.
001830
001840*WORKING DATA FOR THE SYSTEM DATE AND TIME (BANNER ONLY):
001850 01 WRK-SYSTEM-DATE.
001860    03 YY                                  PIC 9(02) VALUE ZEROS.
001870    03 MM                                  PIC 9(02) VALUE ZEROS.
001880    03 DD                                  PIC 9(02) VALUE ZEROS.
001890
001900 01 WRK-CURRENT-DATE-GROUP.
001910    03 WRK-CURR-CCYY                       PIC 9(04) VALUE ZEROS.
001920    03 WRK-CURR-MM                         PIC 9(02) VALUE ZEROS.
001930    03 WRK-CURR-DD                         PIC 9(02) VALUE ZEROS.
001940 01 WRK-CURRENT-DATE-NUM REDEFINES WRK-CURRENT-DATE-GROUP
001950                                        PIC 9(08).
001960
001970 01 WRK-DATE-FORMATTED.
001980    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS.
001990    03 FILLER                              PIC X(01) VALUE '-'.
002000    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS.
002010    03 FILLER                              PIC X(01) VALUE '-'.
002020    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS.
002030
002040 01 WRK-SYSTEM-TIME.
002050    03 HOUR                                PIC 9(02) VALUE ZEROS.
002060    03 MINUTE                              PIC 9(02) VALUE ZEROS.
002070    03 SECOND                              PIC 9(02) VALUE ZEROS.
002080    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
002090
002100 01 WRK-CURRENT-TIME-GROUP.
002110    03 WRK-CURR-HOUR                       PIC 9(02) VALUE ZEROS.
002120    03 WRK-CURR-MINUTE                     PIC 9(02) VALUE ZEROS.
002130 01 WRK-CURRENT-TIME-HHMM REDEFINES WRK-CURRENT-TIME-GROUP
002140                                        PIC 9(04).
002150
002160 01 WRK-TIME-FORMATTED.
002170    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
002180    03 FILLER                              PIC X(01) VALUE ':'.
002190    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
002200    03 FILLER                              PIC X(01) VALUE ':'.
002210    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
002220
002230 01 WRK-WHEN-COMPILED.
002240    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
002250    03 FILLER                              PIC X(01) VALUE '/'.
002260    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
002270    03 FILLER                              PIC X(01) VALUE '/'.
002280    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
002290    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
002300    03 FILLER                              PIC X(01) VALUE '-'.
002310    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
002320    03 FILLER                              PIC X(01) VALUE '-'.
002330    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
002340
002350*================================================================*
002360 PROCEDURE                       DIVISION.
002370*================================================================*
002380*----------------------------------------------------------------*
002390 0000-MAIN-PROCESS               SECTION.
002400*----------------------------------------------------------------*
002410     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
002420
002430     PERFORM 1000-INITIALIZE.
002440
002450     PERFORM 2000-PROCESS-RANKREQ UNTIL WRK-RANKREQ-EOF
002460                                  EQUAL 'END'.
002470
002480     PERFORM 3000-FINALIZE.
002490*----------------------------------------------------------------*
002500 0000-99-EXIT.                   EXIT.
002510*----------------------------------------------------------------*
002520*----------------------------------------------------------------*
002530 1000-INITIALIZE                 SECTION.
002540*----------------------------------------------------------------*
002550     PERFORM 9000-GET-DATE-TIME.
002560
002570     INITIALIZE WRK-WAITING-REG
002580                WRK-WAITING-TARGET-REG
002590                WRK-WAITRPT-REG.
002600
002610     OPEN INPUT  RANKREQ
002620                 WAITFILE
002630          OUTPUT WAITRPT.
002640
002650     MOVE 'OPEN FILE RANKREQ'    TO WRK-ERROR-MSG.
002660     PERFORM 8100-TEST-FS-RANKREQ.
002670
002680     MOVE 'OPEN FILE WAITFILE'   TO WRK-ERROR-MSG.
002690     PERFORM 8200-TEST-FS-WAITFILE.
002700
002710     MOVE 'OPEN FILE WAITRPT'    TO WRK-ERROR-MSG.
002720     PERFORM 8300-TEST-FS-WAITRPT.
002730
002740     PERFORM 2900-READ-RANKREQ.
002750*----------------------------------------------------------------*
002760 1000-99-EXIT.                   EXIT.
002770*----------------------------------------------------------------*
002780*----------------------------------------------------------------*
002790 2000-PROCESS-RANKREQ            SECTION.
002800*----------------------------------------------------------------*
002810     PERFORM 2700-WRITE-HEADER-ROW.
002820
002830     PERFORM 2100-FIND-MEMBER-WAITING.
002840
002850     IF WRK-MEMBER-FOUND-NO
002860        PERFORM 2800-WRITE-NONE-FOUND-ROW
002870     END-IF.
002880
002890     PERFORM 2900-READ-RANKREQ.
002900*----------------------------------------------------------------*
002910 2000-99-EXIT.                   EXIT.
002920*----------------------------------------------------------------*
002930*----------------------------------------------------------------*
002940 2100-FIND-MEMBER-WAITING        SECTION.
002950*----------------------------------------------------------------*
002960     MOVE 'N'                    TO WRK-MEMBER-FOUND-SW.
002970     MOVE SPACES                 TO WRK-MEMBSCAN-EOF.
002980
002990     MOVE WREQ-MEMBER-ID         OF WRK-RANKREQ-REG
003000                                 TO FD-WAIT-MEMBER-ID.
003010
003020     START WAITFILE KEY EQUAL FD-WAIT-MEMBER-ID
003030         INVALID KEY
003040            MOVE 'END'           TO WRK-MEMBSCAN-EOF
003050     END-START.
003060
003070     PERFORM 2150-READ-NEXT-MEMBER-WAITING
003080                UNTIL WRK-MEMBSCAN-EOF EQUAL 'END'.
003090*----------------------------------------------------------------*
003100 2100-99-EXIT.                   EXIT.
003110*----------------------------------------------------------------*
003120*----------------------------------------------------------------*
003130 2150-READ-NEXT-MEMBER-WAITING   SECTION.
003140*----------------------------------------------------------------*
003150     READ WAITFILE                INTO WRK-WAITING-TARGET-REG
003160          NEXT RECORD
003170          AT END
003180             MOVE 'END'           TO WRK-MEMBSCAN-EOF
003190     END-READ.
003200
003210     PERFORM 8200-TEST-FS-WAITFILE.
003220
003230     IF WRK-MEMBSCAN-EOF NOT EQUAL 'END'
003240        IF WAIT-MEMBER-ID OF WRK-WAITING-TARGET-REG
003250                 NOT EQUAL WREQ-MEMBER-ID OF WRK-RANKREQ-REG
003260           MOVE 'END'            TO WRK-MEMBSCAN-EOF
003270        ELSE
003280           MOVE 'Y'              TO WRK-MEMBER-FOUND-SW
003290           PERFORM 2500-COMPUTE-RANK
003300           PERFORM 2600-WRITE-DETAIL-ROW
003310        END-IF
003320     END-IF.
003330*----------------------------------------------------------------*
003340 2150-99-EXIT.                   EXIT.
003350*----------------------------------------------------------------*
003360*----------------------------------------------------------------*
003370 2500-COMPUTE-RANK               SECTION.
003380*----------------------------------------------------------------*
003390     MOVE ZERO                   TO WRK-RANK-COUNTER.
003400     MOVE SPACES                 TO WRK-SLOTSCAN-EOF.
003410
003420     MOVE WAIT-DATE       OF WRK-WAITING-TARGET-REG
003430                                 TO FD-WAIT-DATE.
003440     MOVE WAIT-TIME-ID    OF WRK-WAITING-TARGET-REG
003450                                 TO FD-WAIT-TIME-ID.
003460     MOVE WAIT-THEME-ID   OF WRK-WAITING-TARGET-REG
003470                                 TO FD-WAIT-THEME-ID.
003480     MOVE ZERO                   TO FD-WAIT-SEQ.
003490
003500     START WAITFILE KEY NOT LESS FD-WAIT-SLOT-KEY
003510         INVALID KEY
003520            MOVE 'END'           TO WRK-SLOTSCAN-EOF
003530     END-START.
003540
003550     PERFORM 2510-COUNT-SLOT-GROUP
003560                UNTIL WRK-SLOTSCAN-EOF EQUAL 'END'.
003570*----------------------------------------------------------------*
003580 2500-99-EXIT.                   EXIT.
003590*----------------------------------------------------------------*
003600*----------------------------------------------------------------*
003610 2510-COUNT-SLOT-GROUP           SECTION.
003620*----------------------------------------------------------------*
003630     READ WAITFILE                INTO WRK-WAITING-REG
003640          NEXT RECORD
003650          AT END
003660             MOVE 'END'           TO WRK-SLOTSCAN-EOF
003670     END-READ.
003680
003690     PERFORM 8200-TEST-FS-WAITFILE.
003700
003710     IF WRK-SLOTSCAN-EOF NOT EQUAL 'END'
003720        IF WAIT-DATE       OF WRK-WAITING-REG
003730              NOT EQUAL WAIT-DATE OF WRK-WAITING-TARGET-REG
003740        OR WAIT-TIME-ID    OF WRK-WAITING-REG
003750              NOT EQUAL WAIT-TIME-ID OF WRK-WAITING-TARGET-REG
003760        OR WAIT-THEME-ID   OF WRK-WAITING-REG
003770              NOT EQUAL WAIT-THEME-ID OF WRK-WAITING-TARGET-REG
003780           MOVE 'END'            TO WRK-SLOTSCAN-EOF
003790        ELSE
003800           ADD 1                 TO WRK-RANK-COUNTER
003810           IF WAIT-SEQ    OF WRK-WAITING-REG
003820                 NOT LESS WAIT-SEQ OF WRK-WAITING-TARGET-REG
003830              MOVE 'END'         TO WRK-SLOTSCAN-EOF
003840           END-IF
003850        END-IF
003860     END-IF.
003870*----------------------------------------------------------------*
003880 2510-99-EXIT.                   EXIT.
003890*----------------------------------------------------------------*
003900*----------------------------------------------------------------*
003910 2600-WRITE-DETAIL-ROW           SECTION.
003920*----------------------------------------------------------------*
003930     MOVE 'WRITING WAITRPT DETAIL'
003940                                 TO   WRK-ERROR-MSG.
003950
003960     MOVE 'D'                    TO WR-ROW-TYPE
003970                                    OF WRK-WAITRPT-REG.
003980     MOVE WAIT-MEMBER-ID OF WRK-WAITING-TARGET-REG
003990                                 TO WR-MEMBER-ID
004000                                    OF WRK-WAITRPT-REG.
004010     MOVE WAIT-ID        OF WRK-WAITING-TARGET-REG
004020                                 TO WR-WAIT-ID
004030                                    OF WRK-WAITRPT-REG.
004040     MOVE WRK-RANK-COUNTER       TO WR-RANK OF WRK-WAITRPT-REG.
004050
004060     MOVE WRK-WAITRPT-REG        TO FD-REG-WAITRPT.
004070
004080     WRITE FD-REG-WAITRPT.
004090
004100     PERFORM 8300-TEST-FS-WAITRPT.
004110
004120     IF WRK-FS-WAITRPT           EQUAL ZEROS
004130        ADD 1                    TO WRK-DETAIL-REGS-COUNTER
004140     END-IF.
004150*----------------------------------------------------------------*
004160 2600-99-EXIT.                   EXIT.
004170*----------------------------------------------------------------*
004180*----------------------------------------------------------------*
004190 2700-WRITE-HEADER-ROW           SECTION.
004200*----------------------------------------------------------------*
004210     MOVE 'WRITING WAITRPT HEADER'
004220                                 TO   WRK-ERROR-MSG.
004230
004240     INITIALIZE WRK-WAITRPT-REG.
004250     MOVE 'H'                    TO WR-ROW-TYPE
004260                                    OF WRK-WAITRPT-REG.
004270     MOVE WREQ-MEMBER-ID OF WRK-RANKREQ-REG
004280                                 TO WR-MEMBER-ID
004290                                    OF WRK-WAITRPT-REG.
004300
004310     MOVE WRK-WAITRPT-REG        TO FD-REG-WAITRPT.
004320
004330     WRITE FD-REG-WAITRPT.
004340
004350     PERFORM 8300-TEST-FS-WAITRPT.
004360*----------------------------------------------------------------*
004370 2700-99-EXIT.                   EXIT.
004380*----------------------------------------------------------------*
004390*----------------------------------------------------------------*
004400 2800-WRITE-NONE-FOUND-ROW       SECTION.
004410*----------------------------------------------------------------*
004420     MOVE 'WRITING WAITRPT NONE-FOUND ROW'
004430                                 TO   WRK-ERROR-MSG.
004440
004450     INITIALIZE WRK-WAITRPT-REG.
004460     MOVE 'N'                    TO WR-ROW-TYPE
004470                                    OF WRK-WAITRPT-REG.
004480     MOVE WREQ-MEMBER-ID OF WRK-RANKREQ-REG
004490                                 TO WR-MEMBER-ID
004500                                    OF WRK-WAITRPT-REG.
004510
004520     MOVE WRK-WAITRPT-REG        TO FD-REG-WAITRPT.
004530
004540     WRITE FD-REG-WAITRPT.
004550
004560     PERFORM 8300-TEST-FS-WAITRPT.
004570
004580     IF WRK-FS-WAITRPT           EQUAL ZEROS
004590        ADD 1                    TO WRK-NONE-FOUND-REGS-COUNTER
004600     END-IF.
004610*----------------------------------------------------------------*
004620 2800-99-EXIT.                   EXIT.
004630*----------------------------------------------------------------*
004640*----------------------------------------------------------------*
004650 2900-READ-RANKREQ               SECTION.
004660*----------------------------------------------------------------*
004670     MOVE 'READING RANKREQ'      TO   WRK-ERROR-MSG.
004680
004690     READ RANKREQ                 INTO WRK-RANKREQ-REG.
004700
004710     PERFORM  8100-TEST-FS-RANKREQ.
004720
004730     IF WRK-FS-RANKREQ           EQUAL 10
004740        MOVE 'END'                TO   WRK-RANKREQ-EOF
004750     ELSE
004760        ADD 1                     TO   WRK-RANKREQ-REGS-COUNTER
004770     END-IF.
004780*----------------------------------------------------------------*
004790 2900-99-EXIT.                   EXIT.
004800*----------------------------------------------------------------*
004810*----------------------------------------------------------------*
004820 3000-FINALIZE                   SECTION.
004830*----------------------------------------------------------------*
004840     DISPLAY '***************************'.
004850     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
004860     DISPLAY '***************************'.
004870     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
004880     DISPLAY '*COMPILED........:'
004890     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
004900     DISPLAY '*.................'
004910     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
004920     DISPLAY '*-------------------------*'.
004930     DISPLAY '*RANKREQ READ.........:' WRK-RANKREQ-REGS-COUNTER
004940     '*'.
004950     DISPLAY '*DETAIL ROWS WRITTEN..:' WRK-DETAIL-REGS-COUNTER
004960     '*'.
004970     DISPLAY '*NONE-FOUND ROWS......:'
004980     WRK-NONE-FOUND-REGS-COUNTER '*'.
004990     DISPLAY '*-------------------------*'.
005000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
005010     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
005020     DISPLAY '***************************'.
005030
005040     CLOSE RANKREQ WAITFILE WAITRPT.
005050
005060     STOP RUN.
005070*----------------------------------------------------------------*
005080 3000-99-EXIT.                   EXIT.
005090*----------------------------------------------------------------*
005100*----------------------------------------------------------------*
005110 8100-TEST-FS-RANKREQ            SECTION.
005120*----------------------------------------------------------------*
005130     IF WRK-FS-RANKREQ           NOT EQUAL ZEROS AND 10
005140        MOVE WRK-FS-RANKREQ      TO  WRK-ERROR-CODE
005150        PERFORM 9999-CALL-ABEND-PGM
005160     END-IF.
005170*----------------------------------------------------------------*
005180 8100-99-EXIT.                   EXIT.
005190*----------------------------------------------------------------*
005200*----------------------------------------------------------------*
005210 8200-TEST-FS-WAITFILE           SECTION.
005220*----------------------------------------------------------------*
005230     IF WRK-FS-WAITFILE          NOT EQUAL ZEROS AND 10
005240        MOVE WRK-FS-WAITFILE     TO  WRK-ERROR-CODE
005250        PERFORM 9999-CALL-ABEND-PGM
005260     END-IF.
005270*----------------------------------------------------------------*
005280 8200-99-EXIT.                   EXIT.
005290*----------------------------------------------------------------*
005300*----------------------------------------------------------------*
005310 8300-TEST-FS-WAITRPT            SECTION.
005320*----------------------------------------------------------------*
005330     IF WRK-FS-WAITRPT           NOT EQUAL ZEROS
005340        MOVE WRK-FS-WAITRPT      TO  WRK-ERROR-CODE
005350        PERFORM 9999-CALL-ABEND-PGM
005360     END-IF.
005370*----------------------------------------------------------------*
005380 8300-99-EXIT.                   EXIT.
005390*----------------------------------------------------------------*
005400*----------------------------------------------------------------*
005410 9000-GET-DATE-TIME              SECTION.
005420*----------------------------------------------------------------*
005430     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
005440     MOVE ZERO                   TO WRK-CURR-CCYY.
005450     MOVE YY                     TO WRK-CURR-CCYY.
005460     ADD  2000                   TO WRK-CURR-CCYY.
005470     MOVE MM                     TO WRK-CURR-MM.
005480     MOVE DD                     TO WRK-CURR-DD.
005490
005500     MOVE WRK-CURR-CCYY          TO YYYY-FORMATTED.
005510     MOVE WRK-CURR-MM            TO MM-FORMATTED.
005520     MOVE WRK-CURR-DD            TO DD-FORMATTED.
005530
005540     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
005550     MOVE HOUR                   TO WRK-CURR-HOUR.
005560     MOVE MINUTE                 TO WRK-CURR-MINUTE.
005570     MOVE HOUR                   TO HOUR-FORMATTED.
005580     MOVE MINUTE                 TO MINUTE-FORMATTED.
005590     MOVE SECOND                 TO SECOND-FORMATTED.
005600*----------------------------------------------------------------*
005610 9000-99-EXIT.                   EXIT.
005620*----------------------------------------------------------------*
005630*----------------------------------------------------------------*
005640 9999-CALL-ABEND-PGM             SECTION.
005650*----------------------------------------------------------------*
005660     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
005670     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
005680     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
005690*----------------------------------------------------------------*
005700 9999-99-EXIT.                   EXIT.
005710*----------------------------------------------------------------*
