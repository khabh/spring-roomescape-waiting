000100******************************************************************
000110*    B O O K .......: WATRPT01                                  *
000120*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000130*    TITLE..........: WAITING-WITH-RANK EXTRACT RECORD LAYOUT   *
000140*    AUTHOR.........: RENATA C. ALBUQUERQUE                     *
000150*    DATE-WRITTEN...: 21/07/1991                                *
000160*----------------------------------------------------------------*
000170*    CHANGE LOG                                                 *
000180*----------------------------------------------------------------*
000190* 21/07/91 RCA 000  ORIGINAL BOOK - WAITRPT EXTRACT WRITTEN BY  *
000200*                   RWTG0002 ONLY, NEVER A STORED MASTER.       *
000210*----------------------------------------------------------------*
000220*    LRECL..........: 00060                                     *
000230*    THIS RECORD IS NOT KEYED - WAITRPT IS A RUN-SCOPED         *
000240*    SEQUENTIAL EXTRACT, ONE GROUP OF ROWS PER RANKREQ ENTRY.   *
000250******************************************************************
000260    03  WR-ROW-TYPE                     PIC X(01).
000270        88  WR-ROW-IS-HEADER                 VALUE 'H'.
000280        88  WR-ROW-IS-DETAIL                 VALUE 'D'.
000290        88  WR-ROW-IS-NONE-FOUND             VALUE 'N'.
000300    03  WR-MEMBER-ID                    PIC 9(09).
000310    03  WR-WAIT-ID                      PIC 9(09).
000320    03  WR-RANK                         PIC 9(09).
000330    03  FILLER                          PIC X(32).
