000100******************************************************************
000110*                                                                *
000120*    B O O K .......: MEMMST01                                  *
000130*    PROJECT........: RESERVATION WAITING-LIST PROJECT - RESWAIT*
000140*    TITLE..........: MEMBER MASTER RECORD LAYOUT                *
000150*    AUTHOR.........: RENATA C. ALBUQUERQUE                      *
000160*    DATE-WRITTEN...: 14/06/1991                                 *
000170*                                                                *
000180******************************************************************
000190*    CHANGE LOG                                                  *
000200*----------------------------------------------------------------*
000210* 14/06/91 RCA 000  ORIGINAL BOOK - MEMBER MASTER RECORD.        *
000230* 19/08/98 JPS Y2K  MEM-ROLE 88-LEVELS ADDED, NO DATE FIELDS     *
000240*                   PRESENT IN THIS BOOK SO NO CENTURY WORK WAS  *
000250*                   REQUIRED FOR THE YEAR-2000 PROJECT.          *
000260* 27/03/03 LFT 244  FILLER RESIZED AFTER MEM-PASSWORD WIDENED    *
000270*                   TO X(100) TO MATCH THE APPLICATION SIDE.     *
000280*----------------------------------------------------------------*
000290*    LRECL..........: 00300                                      *
000300*    KEY............: MEM-ID (UNIQUE)                        *
000310******************************************************************
000320    03  MEM-ID                          PIC 9(09).
000330    03  MEM-NAME                        PIC X(50).
000340    03  MEM-EMAIL                       PIC X(100).
000350    03  MEM-PASSWORD                    PIC X(100).
000360    03  MEM-ROLE                        PIC X(10).
000370        88  MEM-ROLE-IS-USER                 VALUE 'USER'.
000380        88  MEM-ROLE-IS-ADMIN                VALUE 'ADMIN'.
000420    03  FILLER                          PIC X(31).
