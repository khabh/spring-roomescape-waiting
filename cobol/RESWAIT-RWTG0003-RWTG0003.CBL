000100*================================================================*
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *
000120*================================================================*
000130 IDENTIFICATION  DIVISION.
000140 PROGRAM-ID.     RWTG0003.
000150 AUTHOR.         RENATA C. ALBUQUERQUE.
000160 INSTALLATION.   RESWAIT SYSTEMS GROUP.
000170 DATE-WRITTEN.   14/08/1991.
000180 DATE-COMPILED   WHEN-COMPILED.
000190 SECURITY.       NONE.
000200 REMARKS.
000210*----------------------------------------------------------------*
000220*                RESWAIT SYSTEMS GROUP - BATCH SECTION           *
000230*----------------------------------------------------------------*
000240*    PROGRAM-ID..: RWTG0003.                                     *
000250*    ANALYST.....: RENATA C. ALBUQUERQUE                         *
000260*    PROGRAMMER..: RENATA C. ALBUQUERQUE                         *
000270*    DATE........: 14/08/1991                                    *
000280*----------------------------------------------------------------*
000290*    PROJECT.....: RESERVATION WAITING-LIST PROJECT - RESWAIT    *
000300*----------------------------------------------------------------*
000310*    GOAL........: FOR EACH QUEUED DELREQ TRANSACTION, LOOK UP   *
000320*                  THE WAITING ROW BY WAIT-ID AND REMOVE IT      *
000330*                  WHEN THE REQUESTING MEMBER IS ITS OWNER. A    *
000340*                  WAIT-ID NOT ON FILE IS REASON D1; A WAIT-ID   *
000350*                  OWNED BY SOMEONE ELSE IS REASON D2. NEITHER   *
000360*                  DELETES ANYTHING.                             *
000370*----------------------------------------------------------------*
000380*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000390*                   DELREQ          00040       (NONE - LOCAL)   *
000400*                   WAITFILE        00300       WATMST01         *
000410*                   DELOK           00049       (NONE - LOCAL)   *
000420*                   DELREJ          00095       (NONE - LOCAL)   *
000430*----------------------------------------------------------------*
000440*    TABLE DB2...:  NONE.                                        *
000450*----------------------------------------------------------------*
000460*    NOTE........: D1 AND D2 ARE KEPT AS SEPARATE REASON CODES   *
000470*                  ON PURPOSE - D1 IS A BAD WAIT-ID (OPERATOR    *
000480*                  OR UPSTREAM-FEED ERROR), D2 IS SOMEONE        *
000490*                  TRYING TO CANCEL A SLOT THEY DO NOT OWN.      *
000500*----------------------------------------------------------------*
000510*================================================================*
000520*    CHANGE LOG                                                  *
000530*----------------------------------------------------------------*
000540* 14/08/91 RCA 000  ORIGINAL PROGRAM.                            *
000550* 02/02/95 RCA 141  DELOK NOW CARRIES THE SLOT KEY AS WELL AS    *
000560*                   THE WAIT-ID SO THE DOWNSTREAM SEAT COUNT     *
000570*                   RECONCILIATION DOES NOT HAVE TO RE-READ      *
000580*                   WAITFILE FOR EVERY ROW DELETED THIS RUN.     *
000590* 19/08/98 JPS Y2K  9000-GET-DATE-TIME PATCHED - CENTURY ADDED   *
000600*                   TO THE TWO-DIGIT ACCEPT-FROM-DATE YEAR, SAME *
000610*                   PATCH AS RWTG0001/RWTG0002.                  *
000620* 09/09/05 LFT 261  2200-VALIDATE-OWNER NOW MOVES THE OFFENDING  *
000630*                   WAIT-ID INTO THE DELREJ REASON MESSAGE       *
000640*                   INSTEAD OF A FIXED LITERAL, MATCHING THE     *
000650*                   RWTG0001 STRING CONVENTION ADOPTED THAT YEAR.*
000660*----------------------------------------------------------------*
000670*================================================================*
000680*           E N V I R O N M E N T      D I V I S I O N           *
000690*================================================================*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730      C01 IS TOP-OF-FORM.
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770
000780     SELECT DELREQ        ASSIGN TO UTS-S-DELREQ
000790      ORGANIZATION IS     SEQUENTIAL
000800      ACCESS MODE  IS     SEQUENTIAL
000810      FILE STATUS  IS     WRK-FS-DELREQ.
000820
000830     SELECT WAITFILE      ASSIGN TO UTS-S-WAITFILE
000840      ORGANIZATION IS     INDEXED
000850      ACCESS MODE  IS     DYNAMIC
000860      RECORD KEY   IS     FD-WAIT-ID
000870      ALTERNATE RECORD KEY IS FD-WAIT-SLOT-KEY WITH DUPLICATES
000880      ALTERNATE RECORD KEY IS FD-WAIT-MEMBER-ID WITH DUPLICATES
000890      FILE STATUS  IS     WRK-FS-WAITFILE.
000900
000910     SELECT DELOK         ASSIGN TO UTS-S-DELOK
000920      ORGANIZATION IS     SEQUENTIAL
000930      ACCESS MODE  IS     SEQUENTIAL
000940      FILE STATUS  IS     WRK-FS-DELOK.
000950
000960     SELECT DELREJ        ASSIGN TO UTS-S-DELREJ
000970      ORGANIZATION IS     SEQUENTIAL
000980      ACCESS MODE  IS     SEQUENTIAL
000990      FILE STATUS  IS     WRK-FS-DELREJ.
001000
001010*================================================================*
001020*                  D A T A      D I V I S I O N                  *
001030*================================================================*
001040 DATA DIVISION.
001050 FILE SECTION.
001060*
001070 FD DELREQ
001080     RECORDING MODE IS F
001090     LABEL RECORD   IS STANDARD
001100     BLOCK CONTAINS 00 RECORDS.
001110 01 FD-REG-DELREQ.
001120     03 DREQ-MEMBER-ID               PIC 9(09).
001130     03 DREQ-WAIT-ID                 PIC 9(09).
001140     03 FILLER                       PIC X(22).
001150
001160 FD WAITFILE
001170     RECORDING MODE IS F
001180     LABEL RECORD   IS STANDARD.
001190 01 FD-REG-WAITFILE.
001200     03 FD-WAIT-ID                   PIC 9(09).
001210     03 FD-WAIT-SLOT-KEY.
001220         05 FD-WAIT-DATE             PIC 9(08).
001230         05 FD-WAIT-TIME-ID          PIC 9(09).
001240         05 FD-WAIT-THEME-ID         PIC 9(09).
001250         05 FD-WAIT-SEQ              PIC 9(09).
001260     03 FD-WAIT-MEMBER-ID            PIC 9(09).
001270     03 FILLER                       PIC X(247).
001280
001290 FD DELOK
001300     RECORDING MODE IS F
001310     LABEL RECORD   IS STANDARD
001320     BLOCK CONTAINS 00 RECORDS.
001330 01 FD-REG-DELOK.
001340     03 DOK-WAIT-ID                  PIC 9(09).
001350     03 DOK-MEMBER-ID                PIC 9(09).
001360     03 DOK-DATE                     PIC 9(08).
001370     03 DOK-TIME-ID                  PIC 9(09).
001380     03 DOK-THEME-ID                 PIC 9(09).
001390     03 FILLER                       PIC X(05).
001400
001410 FD DELREJ
001420     RECORDING MODE IS F
001430     LABEL RECORD   IS STANDARD
001440     BLOCK CONTAINS 00 RECORDS.
001450 01 FD-REG-DELREJ.
001460     03 DREJ-MEMBER-ID               PIC 9(09).
001470     03 DREJ-WAIT-ID                 PIC 9(09).
001480     03 DREJ-REASON-CODE             PIC X(02).
001490     03 DREJ-REASON-MSG              PIC X(60).
001500     03 FILLER                       PIC X(15).
001510
001520*----------------------------------------------------------------*
001530*                  WORKING-STORAGE SECTION                       *
001540*----------------------------------------------------------------*
001550 WORKING-STORAGE SECTION.
001560
001570 77 WRK-DELREQ-REGS-COUNTER          PIC 9(04) VALUE ZEROS.
001580 77 WRK-DELETED-REGS-COUNTER         PIC 9(04) VALUE ZEROS.
001590 77 WRK-REJECTED-REGS-COUNTER        PIC 9(04) VALUE ZEROS.
001600 77 WRK-DELREJ-REGS-COUNTER          PIC 9(04) VALUE ZEROS.
001610
001620 77 WRK-DELREQ-EOF                   PIC X(03) VALUE SPACES.
001630
001640 01 WRK-WAITID-X.
001650    03 WRK-WAITID-X-BYTE OCCURS 9 TIMES PIC X(01).
001660 01 WRK-WAITID-9 REDEFINES WRK-WAITID-X
001670                                  PIC 9(09).
001680
001690*DATA FOR ERROR LOG:
001700 01 WRK-ERROR-LOG.
001710    03 WRK-PROGRAM                         PIC X(08) VALUE
001720                                                     'RWTG0003'  .
001730    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
001740    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
001750    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
001760    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
001770
001780*ABENDING PROGRAM:
001790 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001800                                                     'ABENDPGM'  .
001810
001820 01 WRK-FILE-STATUS.
001830    03 WRK-FS-DELREQ                       PIC 9(02) VALUE ZEROS.
001840    03 WRK-FS-WAITFILE                     PIC 9(02) VALUE ZEROS.
001850    03 WRK-FS-DELOK                        PIC 9(02) VALUE ZEROS.
001860    03 WRK-FS-DELREJ                       PIC 9(02) VALUE ZEROS.
001870
001880 01 WRK-REJECT-INFO.
001890    03 WRK-REJECT-SW                       PIC X(01) VALUE 'N'.
001900       88 WRK-REJECTED                          VALUE 'Y'.
001910       88 WRK-ACCEPTED                          VALUE 'N'.
001920    03 WRK-REJECT-CODE                     PIC X(02) VALUE SPACES.
001930    03 WRK-REJECT-MSG                      PIC X(60) VALUE SPACES.
001940
001950 01 WRK-DELREQ-REG.
001960    03 DREQ-MEMBER-ID                      PIC 9(09).
001970    03 DREQ-WAIT-ID                        PIC 9(09).
001980    03 FILLER                              PIC X(22).
001990
002000 01 WRK-WAITING-REG.
002010    COPY 'WATMST01'.
002020
002030*WORKING DATA FOR THE SYSTEM DATE AND TIME (BANNER ONLY):
002040 01 WRK-SYSTEM-DATE.
002050    03 YY                                  PIC 9(02) VALUE ZEROS.
002060    03 MM                                  PIC 9(02) VALUE ZEROS.
002070    03 DD                                  PIC 9(02) VALUE ZEROS.
002080
002090 01 WRK-CURRENT-DATE-GROUP.
002100    03 WRK-CURR-CCYY                       PIC 9(04) VALUE ZEROS.
002110    03 WRK-CURR-MM                         PIC 9(02) VALUE ZEROS.
002120    03 WRK-CURR-DD                         PIC 9(02) VALUE ZEROS.
002130 01 WRK-CURRENT-DATE-NUM REDEFINES WRK-CURRENT-DATE-GROUP
002140                                        PIC 9(08).
002150
002160 01 WRK-DATE-FORMATTED.
002170    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS.
002180    03 FILLER                              PIC X(01) VALUE '-'.
002190    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS.
002200    03 FILLER                              PIC X(01) VALUE '-'.
002210    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS.
002220
002230 01 WRK-SYSTEM-TIME.
002240    03 HOUR                                PIC 9(02) VALUE ZEROS.
002250    03 MINUTE                              PIC 9(02) VALUE ZEROS.
002260    03 SECOND                              PIC 9(02) VALUE ZEROS.
002270    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS.
002280
002290 01 WRK-TIME-FORMATTED.
002300    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS.
002310    03 FILLER                              PIC X(01) VALUE ':'.
002320    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS.
002330    03 FILLER                              PIC X(01) VALUE ':'.
002340    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS.
002350
002360 01 WRK-WHEN-COMPILED.
002370    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
002380    03 FILLER                              PIC X(01) VALUE '/'.
002390    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
002400    03 FILLER                              PIC X(01) VALUE '/'.
002410    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
002420    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
002430    03 FILLER                              PIC X(01) VALUE '-'.
002440    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
002450    03 FILLER                              PIC X(01) VALUE '-'.
002460    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
002470
002480*================================================================*
002490 PROCEDURE                       DIVISION.
002500*================================================================*
002510*----------------------------------------------------------------*
002520 0000-MAIN-PROCESS               SECTION.
002530*----------------------------------------------------------------*
002540     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
002550
002560     PERFORM 1000-INITIALIZE.
002570
002580     PERFORM 2000-PROCESS-DELREQ UNTIL WRK-DELREQ-EOF
002590                                 EQUAL 'END'.
002600
002610     PERFORM 3000-FINALIZE.
002620*----------------------------------------------------------------*
002630 0000-99-EXIT.                   EXIT.
002640*----------------------------------------------------------------*
002650*----------------------------------------------------------------*
002660 1000-INITIALIZE                 SECTION.
002670*----------------------------------------------------------------*
002680     PERFORM 9000-GET-DATE-TIME.
002690
002700     INITIALIZE WRK-WAITING-REG.
002710
002720     OPEN INPUT  DELREQ
002730          I-O    WAITFILE
002740          OUTPUT DELOK
002750                 DELREJ.
002760
002770     MOVE 'OPEN FILE DELREQ'     TO WRK-ERROR-MSG.
002780     PERFORM 8100-TEST-FS-DELREQ.
002790
002800     MOVE 'OPEN FILE WAITFILE'   TO WRK-ERROR-MSG.
002810     PERFORM 8200-TEST-FS-WAITFILE.
002820
002830     MOVE 'OPEN FILE DELOK'      TO WRK-ERROR-MSG.
002840     PERFORM 8300-TEST-FS-DELOK.
002850
002860     MOVE 'OPEN FILE DELREJ'     TO WRK-ERROR-MSG.
002870     PERFORM 8400-TEST-FS-DELREJ.
002880
002890     PERFORM 2900-READ-DELREQ.
002900*----------------------------------------------------------------*
002910 1000-99-EXIT.                   EXIT.
002920*----------------------------------------------------------------*
002930*----------------------------------------------------------------*
002940 2000-PROCESS-DELREQ             SECTION.
002950*----------------------------------------------------------------*
002960     MOVE 'N'                    TO WRK-REJECT-SW.
002970     MOVE SPACES                 TO WRK-REJECT-CODE.
002980     MOVE SPACES                 TO WRK-REJECT-MSG.
002990
003000     PERFORM 2100-READ-WAITING-MASTER.
003010
003020     IF WRK-ACCEPTED
003030        PERFORM 2200-VALIDATE-OWNER
003040     END-IF.
003050
003060     IF WRK-ACCEPTED
003070        PERFORM 2600-DELETE-WAITING
003080     ELSE
003090        ADD 1                    TO WRK-REJECTED-REGS-COUNTER
003100        PERFORM 2800-WRITE-DELREJ
003110     END-IF.
003120
003130     PERFORM 2900-READ-DELREQ.
003140*----------------------------------------------------------------*
003150 2000-99-EXIT.                   EXIT.
003160*----------------------------------------------------------------*
003170*----------------------------------------------------------------*
003180 2100-READ-WAITING-MASTER        SECTION.
003190*----------------------------------------------------------------*
003200     MOVE DREQ-WAIT-ID OF WRK-DELREQ-REG
003210                                 TO FD-WAIT-ID.
003220
003230     READ WAITFILE                INTO WRK-WAITING-REG
003240          KEY IS FD-WAIT-ID
003250          INVALID KEY
003260             MOVE 'Y'             TO WRK-REJECT-SW
003270             MOVE 'D1'            TO WRK-REJECT-CODE
003280             MOVE '예약 대기 삭제 실패: 대기를 찾을 수 없습니다.'
003290                                  TO WRK-REJECT-MSG
003300     END-READ.
003310*----------------------------------------------------------------*
003320 2100-99-EXIT.                   EXIT.
003330*----------------------------------------------------------------*
003340*----------------------------------------------------------------*
003350 2200-VALIDATE-OWNER             SECTION.
003360*----------------------------------------------------------------*
003370     IF WAIT-MEMBER-ID OF WRK-WAITING-REG
003380              NOT EQUAL DREQ-MEMBER-ID OF WRK-DELREQ-REG
003390        MOVE 'Y'                 TO WRK-REJECT-SW
003400        MOVE 'D2'                TO WRK-REJECT-CODE
003410        MOVE '예약 대기 삭제 권한이 없는 사용자입니다.'
003420                                 TO WRK-REJECT-MSG
003430     END-IF.
003440*----------------------------------------------------------------*
003450 2200-99-EXIT.                   EXIT.
003460*----------------------------------------------------------------*
003470*----------------------------------------------------------------*
003480 2600-DELETE-WAITING             SECTION.
003490*----------------------------------------------------------------*
003500     DELETE WAITFILE              RECORD
003510          INVALID KEY
003520             MOVE WAIT-ID OF WRK-WAITING-REG
003530                                 TO WRK-WAITID-9
003540             MOVE WRK-WAITID-X   TO WRK-ERROR-CODE
003550             MOVE 'DELETE WAITFILE INVALID KEY'
003560                                 TO WRK-ERROR-MSG
003570             PERFORM 9999-CALL-ABEND-PGM
003580     END-DELETE.
003590
003600     PERFORM 8200-TEST-FS-WAITFILE.
003610
003620     MOVE ZEROS                  TO FD-REG-DELOK.
003630     MOVE WAIT-ID        OF WRK-WAITING-REG   TO DOK-WAIT-ID.
003640     MOVE WAIT-MEMBER-ID OF WRK-WAITING-REG   TO DOK-MEMBER-ID.
003650     MOVE WAIT-DATE      OF WRK-WAITING-REG   TO DOK-DATE.
003660     MOVE WAIT-TIME-ID   OF WRK-WAITING-REG   TO DOK-TIME-ID.
003670     MOVE WAIT-THEME-ID  OF WRK-WAITING-REG   TO DOK-THEME-ID.
003680
003690     WRITE FD-REG-DELOK.
003700
003710     PERFORM 8300-TEST-FS-DELOK.
003720
003730     IF WRK-FS-DELOK              EQUAL ZEROS
003740        ADD 1                     TO WRK-DELETED-REGS-COUNTER
003750     END-IF.
003760*----------------------------------------------------------------*
003770 2600-99-EXIT.                   EXIT.
003780*----------------------------------------------------------------*
003790*----------------------------------------------------------------*
003800 2800-WRITE-DELREJ                SECTION.
003810*----------------------------------------------------------------*
003820     IF WRK-DELREJ-REGS-COUNTER   EQUAL ZERO
003830        MOVE ZEROS                TO FD-REG-DELREJ
003840        MOVE 'REJECTS:'           TO DREJ-REASON-MSG
003850        WRITE FD-REG-DELREJ
003860        PERFORM 8400-TEST-FS-DELREJ
003870     END-IF.
003880
003890     MOVE ZEROS                   TO FD-REG-DELREJ.
003900     MOVE DREQ-MEMBER-ID OF WRK-DELREQ-REG
003910                                  TO DREJ-MEMBER-ID.
003920     MOVE DREQ-WAIT-ID   OF WRK-DELREQ-REG
003930                                  TO DREJ-WAIT-ID.
003940     MOVE WRK-REJECT-CODE         TO DREJ-REASON-CODE.
003950     MOVE WRK-REJECT-MSG          TO DREJ-REASON-MSG.
003960
003970     WRITE FD-REG-DELREJ.
003980
003990     PERFORM 8400-TEST-FS-DELREJ.
004000
004010     IF WRK-FS-DELREJ             EQUAL ZEROS
004020        ADD 1                     TO WRK-DELREJ-REGS-COUNTER
004030     END-IF.
004040*----------------------------------------------------------------*
004050 2800-99-EXIT.                   EXIT.
004060*----------------------------------------------------------------*
004070*----------------------------------------------------------------*
004080 2900-READ-DELREQ                SECTION.
004090*----------------------------------------------------------------*
004100     MOVE 'READING DELREQ'       TO   WRK-ERROR-MSG.
004110
004120     READ DELREQ                  INTO WRK-DELREQ-REG.
004130
004140     PERFORM  8100-TEST-FS-DELREQ.
004150
004160     IF WRK-FS-DELREQ            EQUAL 10
004170        MOVE 'END'                TO   WRK-DELREQ-EOF
004180     ELSE
004190        ADD 1                     TO   WRK-DELREQ-REGS-COUNTER
004200     END-IF.
004210*----------------------------------------------------------------*
004220 2900-99-EXIT.                   EXIT.
004230*----------------------------------------------------------------*
004240*----------------------------------------------------------------*
004250 3000-FINALIZE                   SECTION.
004260*----------------------------------------------------------------*
004270     DISPLAY '***************************'.
004280     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
004290     DISPLAY '***************************'.
004300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
004310     DISPLAY '*COMPILED........:'
004320     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
004330     DISPLAY '*.................'
004340     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
004350     DISPLAY '*-------------------------*'.
004360     DISPLAY '*DELREQ READ..........:' WRK-DELREQ-REGS-COUNTER
004370     '*'.
004380     DISPLAY '*DELETED..............:' WRK-DELETED-REGS-COUNTER
004390     '*'.
004400     DISPLAY '*REJECTED.............:'
004410     WRK-REJECTED-REGS-COUNTER '*'.
004420     DISPLAY '*-------------------------*'.
004430     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
004440     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
004450     DISPLAY '***************************'.
004460
004470     CLOSE DELREQ WAITFILE DELOK DELREJ.
004480
004490     STOP RUN.
004500*----------------------------------------------------------------*
004510 3000-99-EXIT.                   EXIT.
004520*----------------------------------------------------------------*
004530*----------------------------------------------------------------*
004540 8100-TEST-FS-DELREQ             SECTION.
004550*----------------------------------------------------------------*
004560     IF WRK-FS-DELREQ            NOT EQUAL ZEROS AND 10
004570        MOVE WRK-FS-DELREQ       TO  WRK-ERROR-CODE
004580        PERFORM 9999-CALL-ABEND-PGM
004590     END-IF.
004600*----------------------------------------------------------------*
004610 8100-99-EXIT.                   EXIT.
004620*----------------------------------------------------------------*
004630*----------------------------------------------------------------*
004640 8200-TEST-FS-WAITFILE           SECTION.
004650*----------------------------------------------------------------*
004660     IF WRK-FS-WAITFILE          NOT EQUAL ZEROS
004670        MOVE WRK-FS-WAITFILE     TO  WRK-ERROR-CODE
004680        PERFORM 9999-CALL-ABEND-PGM
004690     END-IF.
004700*----------------------------------------------------------------*
004710 8200-99-EXIT.                   EXIT.
004720*----------------------------------------------------------------*
004730*----------------------------------------------------------------*
004740 8300-TEST-FS-DELOK              SECTION.
004750*----------------------------------------------------------------*
004760     IF WRK-FS-DELOK             NOT EQUAL ZEROS
004770        MOVE WRK-FS-DELOK        TO  WRK-ERROR-CODE
004780        PERFORM 9999-CALL-ABEND-PGM
004790     END-IF.
004800*----------------------------------------------------------------*
004810 8300-99-EXIT.                   EXIT.
004820*----------------------------------------------------------------*
004830*----------------------------------------------------------------*
004840 8400-TEST-FS-DELREJ             SECTION.
004850*----------------------------------------------------------------*
004860     IF WRK-FS-DELREJ            NOT EQUAL ZEROS
004870        MOVE WRK-FS-DELREJ       TO  WRK-ERROR-CODE
004880        PERFORM 9999-CALL-ABEND-PGM
004890     END-IF.
004900*----------------------------------------------------------------*
004910 8400-99-EXIT.                   EXIT.
004920*----------------------------------------------------------------*
004930*----------------------------------------------------------------*
004940 9000-GET-DATE-TIME              SECTION.
004950*----------------------------------------------------------------*
004960     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
004970     MOVE ZERO                   TO WRK-CURR-CCYY.
004980     MOVE YY                     TO WRK-CURR-CCYY.
004990     ADD  2000                   TO WRK-CURR-CCYY.
005000     MOVE MM                     TO WRK-CURR-MM.
005010     MOVE DD                     TO WRK-CURR-DD.
005020
005030     MOVE WRK-CURR-CCYY          TO YYYY-FORMATTED.
005040     MOVE WRK-CURR-MM            TO MM-FORMATTED.
005050     MOVE WRK-CURR-DD            TO DD-FORMATTED.
005060
005070     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
005080     MOVE HOUR                   TO HOUR-FORMATTED.
005090     MOVE MINUTE                 TO MINUTE-FORMATTED.
005100     MOVE SECOND                 TO SECOND-FORMATTED.
005110*----------------------------------------------------------------*
005120 9000-99-EXIT.                   EXIT.
005130*----------------------------------------------------------------*
005140*----------------------------------------------------------------*
005150 9999-CALL-ABEND-PGM             SECTION.
005160*----------------------------------------------------------------*
005170     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
005180     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
005190     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
005200*----------------------------------------------------------------*
005210 9999-99-EXIT.                   EXIT.
005220*----------------------------------------------------------------*
